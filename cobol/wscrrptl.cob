000100********************************************
000200*                                          *
000300*  Output Line For Report-Out File        *
000400********************************************
000500*
000600* 04/11/85 crw - Created.
000700*
000800 01  CR-Report-Line            pic x(100).
000900*
