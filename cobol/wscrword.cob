000100********************************************
000200*                                          *
000300*  Record Definition For Words-In File    *
000400*     Words-In Is Optional - Blank Line   *
000500*     Separates One Chunk's Words From    *
000600*     The Next.                           *
000700********************************************
000800*  File size 40 bytes.
000900*
001000* 11/01/90 tks - Created.
001100*
001200 01  CR-Word-Record.
001300     03  CR-Wrd-Text           pic x(30).
001400     03  CR-Wrd-X0             pic 9(4)v99.
001500     03  filler                pic x(4).
001600*
