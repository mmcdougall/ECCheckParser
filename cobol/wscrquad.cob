000100********************************************
000200*                                          *
000300*  Record Definition For Quadtree-Out     *
000400*     File, Plus The Layout Work Stack    *
000500*     Used By Crquad To "Recurse" The     *
000600*     Balanced Quadrant Split Without     *
000700*     Actual Recursive Calls.             *
000800********************************************
000900*  File size 100 bytes.
001000*
001100* 07/11/85 crw - Created.
001200* 15/11/85 crw - Work stack raised 800 -> 1600 entries - each
001300*                Layout call can push up to 4 more than it pops
001400*                so the single-item floor is reached slower than
001500*                it looks.
001600*
001700 01  CR-Quad-Record.
001800     03  CR-Qr-Payee           pic x(40).
001900     03  CR-Qr-Value           pic s9(11)v99  comp-3.
002000     03  CR-Qr-X               pic v9(6).
002100     03  CR-Qr-Y               pic v9(6).
002200     03  CR-Qr-W               pic v9(6).
002300     03  CR-Qr-H               pic v9(6).
002400     03  CR-Qr-Percent         pic 9(3)v9(2).
002500     03  filler                pic x(18).
002600*
002700* Layout work stack - each entry is one pending
002710* Layout(items,x,y,w,h)
002800* call.  Item-Lo/Item-Hi index into the (already weight-sorted)
002900* Payee-Table range this stack entry covers, rather than copying
003000* the items themselves about.
003100*
003200 01  CR-Layout-Stack.
003300     03  CR-Stk-Top            binary-short unsigned value zero.
003400     03  CR-Stk-Entry          occurs 1600 times
003500                                indexed by CR-Stk-Ix.
003600         05  CR-Stk-Item-Lo    binary-short unsigned.
003700         05  CR-Stk-Item-Hi    binary-short unsigned.
003800         05  CR-Stk-X          pic v9(6).
003900         05  CR-Stk-Y          pic v9(6).
004000         05  CR-Stk-W          pic v9(6).
004100         05  CR-Stk-H          pic v9(6).
004200         05  filler            pic x(4).
004300*
