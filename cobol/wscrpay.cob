000100********************************************
000200*                                          *
000300*  Working Table For Payee Totals         *
000400*     One entry per distinct Payee seen   *
000500*     among the non-void entries.         *
000600*     Searched by exact Payee text - no   *
000700*     master vendor file is kept.         *
000800********************************************
000900*
001000* 04/11/85 crw - Created.
001100* 14/11/85 crw - Occurs raised 400 -> 800 - July register had
001200*                a long capital-projects punch list of one-off
001300*                vendors.
001400* 03/12/85 crw - Added Pay-Kept-Flag so Qb010 can drop payees
001500*                whose total nets to zero or less without a
001600*                second pass over the table.
001700*
001800 01  CR-Payee-Table.
001900     03  CR-Pay-Count          binary-short unsigned value zero.
002000     03  CR-Pay-Entry          occurs 800 times
002100                                indexed by CR-Pay-Ix.
002200         05  CR-Pay-Name       pic x(40).
002300         05  CR-Pay-Total      pic s9(11)v99  comp-3.
002400         05  CR-Pay-Kept-Flag  pic x(1).
002500             88  Pay-Is-Kept   value "Y".
002600         05  filler            pic x(6).
002700*
