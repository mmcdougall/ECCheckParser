000100* SELECT for Entries-Out - one delimited disbursement entry per
000200* line, plus its header line, written in parse order.
000300 select Entries-Out-File  assign to "ENTOUT"
000400                           organization line sequential
000500                           file status  is CR-Ent-Status.
000600*
