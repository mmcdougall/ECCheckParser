000100* FD for Entries-Out - see wscrentl.cob for Cr-Entry-Out-Line.
000200 fd  Entries-Out-File
000300     label record is standard
000400     recording mode is v.
000500 copy "wscrentl.cob".
000600*
