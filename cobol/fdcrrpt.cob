000100* FD for Report-Out - see wscrrptl.cob for Cr-Report-Line.
000200 fd  Report-Out-File
000300     label record is standard
000400     recording mode is v.
000500 copy "wscrrptl.cob".
000600*
