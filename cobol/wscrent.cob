000100********************************************
000200*                                          *
000300*  Record Definition For Entries-Out File *
000400*     One parsed disbursement (Check or   *
000500*     EFT) per chunk of the register.     *
000600*     No key - written sequentially.      *
000700********************************************
000800*  File size 192 bytes.
000900*
001000* 04/11/85 crw - Created.
001100* 12/11/85 crw - Amount widened to S9(9)V99 - large capital
001200*                project checks were truncating at S9(7)V99.
001300* 02/12/85 crw - Added Ent-Voided-Flag, was missing from first
001310*                cut.
001400*
001500 01  CR-Entry-Record.
001600     03  CR-Ent-Section-Month  pic 9(2).
001700     03  CR-Ent-Section-Year   pic 9(4).
001800     03  CR-Ent-Ap-Type        pic x(5).
001900         88  Ent-Is-Check      value "check".
002000         88  Ent-Is-Eft        value "eft  ".
002100     03  CR-Ent-Check-Number   pic x(7).
002200     03  CR-Ent-Pay-Date       pic x(10).
002300     03  CR-Ent-Status         pic x(16).
002400     03  CR-Ent-Source         pic x(16)  value "Accounts
002410-    " Payable".
002500     03  CR-Ent-Payee          pic x(40).
002600     03  CR-Ent-Description    pic x(60).
002700     03  CR-Ent-Amount         pic s9(9)v99  comp-3.
002800     03  CR-Ent-Voided-Flag    pic x(1).
002900         88  Ent-Voided        value "Y".
003000         88  Ent-Not-Voided    value "N".
003100     03  filler                pic x(4).
003200*
