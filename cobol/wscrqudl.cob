000100********************************************
000200*                                          *
000300*  Output Line For Quadtree-Out File      *
000400*     Built by Qb050-Write-Rects from     *
000500*     Cr-Quad-Record by Stringing each    *
000600*     Field with a pipe delimiter.        *
000700********************************************
000800*  Line length 140 bytes.
000900*
001000* 07/11/85 crw - Created.
001100*
001200 01  CR-Quad-Out-Line         pic x(140).
001300*
