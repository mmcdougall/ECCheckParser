000100* FD for Quadtree-Out - see wscrqudl.cob for Cr-Quad-Out-Line.
000200 fd  Quadtree-Out-File
000300     label record is standard
000400     recording mode is v.
000500 copy "wscrqudl.cob".
000600*
