000100********************************************
000200*                                          *
000300*  Output Line For Entries-Out File       *
000400*     Built by Ab050-Write-Entry from     *
000500*     Cr-Entry-Record by Stringing each   *
000600*     Field with a comma delimiter.       *
000700********************************************
000800*  Line length 220 bytes - widest payee + description + commas.
000900*
001000* 04/11/85 crw - Created.
001100*
001200 01  CR-Entry-Out-Line        pic x(220).
001300*
