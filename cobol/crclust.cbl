000100*****************************************************************
000200*                                                                *
000300*              Column-Position Splitter                        *
000400*        Standalone fallback splitter driven off word x-       *
000500*        positions rather than text heuristics.                *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200      program-id.       crclust.
001300**
001400*    Author.           T. K. Sorrell.
001500**
001600*    Installation.     City Of El Cerrito - Finance Department.
001700**
001800*    Date-Written.     11/01/90.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.         Confidential - City Of El Cerrito Finance
002300*                      Department Internal Use Only.
002400**
002500*    Remarks.          Reads Words-In, one Positioned-Word per
002600*                      record, blank line between chunks. Squeezes
002700*                      single-letter runs, then finds the one x
002800*                      threshold that minimizes the combined sum
002810*                      of
002900*                      squared deviations on either side of it,
002910*                      and
003000*                      prints the resulting Payee/Description
003010*                      split
003100*                      to the job log.  Used only when Crrgstr's
003200*                      weighted-vote splitter abstains and
003210*                      Words-In
003300*                      happens to have been supplied for the run -
003400*                      see the Standing Instructions binder,
003410*                      Section
003500*                      4, for when Data Entry is asked to key one
003510*                      up.
003600**
003700*    Called Modules.   None.
003800**
003900*-----------------------------------------------------------------
004000* Change Log.
004100*-----------------------------------------------------------------
004200* 11/01/90 tks - 1.00 Created.
004300* 02/05/91 tks - 1.01 Single-letter squeeze widened 4 units -> 6,
004400*                     per a memo from the County - "P E R S"
004500*                     was still splitting into three at the old
004600*                     tolerance on the narrower printer font.
004700* 19/08/96 rwh - 1.02 Abstain-on-final-amount added - a trailing
004800*                     dollar figure word was throwing off the
004900*                     threshold search on register lines that
005000*                     still carried it into Words-In.
005100* 04/02/99 rwh - 1.03 Year-2000 fix - none needed in this
005200*                     program, logged per Finance standing
005300*                     instruction.
005340* 28/06/02 dlp - 1.04 Ca021's "discard through Payable" test was
005350*                     only ever run against the chunk's very
005360*                     first word - the switch came off right
005370*                     after that one test regardless of the
005380*                     result.  Ca021 now runs on every word while
005390*                     the switch is still on, and Ca020 abstains
005400*                     the chunk if Payable is never seen.
005410*-----------------------------------------------------------------
005500*
005600 environment             division.
005700*================================
005800*
005900 configuration           section.
006000 source-computer.        ncr-comten.
006100 object-computer.        ncr-comten.
006200 special-names.
006300     class digits        is "0" thru "9".
006400*
006500 input-output            section.
006600 file-control.
006700     copy "selcrwrd.cob".
006800     copy "selcrrpt.cob".
006900*
007000 data                    division.
007100*================================
007200*
007300 file                    section.
007400*
007500     copy "fdcrwrd.cob".
007600     copy "fdcrrpt.cob".
007700*
007800 working-storage section.
007900*------------------------
008000*
008100 77  prog-name               pic x(17)  value "crclust (1.03)".
008200*
008300 01  CR-Wrd-Status          pic x(2)   value "00".
008400     88  Wrd-Ok              value "00".
008500     88  Wrd-Eof             value "10".
008600 01  CR-Rpt-Status          pic x(2)   value "00".
008700     88  Rpt-Ok              value "00".
008800*
008900 copy "wscrwtbl.cob".
009000*
009100 01  WS-Eof-Sw               pic x      value "N".
009200     88  Wrd-At-Eof          value "Y".
009300 01  WS-First-Line-Sw        pic x      value "Y".
009400     88  On-First-Line       value "Y".
009500 01  WS-Abstain-Sw           pic x      value "N".
009600     88  Chunk-Abstains      value "Y".
009650 01  WS-Was-First-Line-Sw    pic x      value "N".
009660     88  Was-On-First-Line   value "Y".
009700*
009800 01  WS-Work.
009900     03  WS-Ix               binary-short unsigned value zero.
010000     03  WS-Jx               binary-short unsigned value zero.
010100     03  WS-Kx               binary-short unsigned value zero.
010200     03  WS-Run-Len          binary-char unsigned value zero.
010300     03  WS-Run-Start        binary-short unsigned value zero.
010400     03  WS-Best-Split       binary-short unsigned value zero.
010500     03  WS-Best-Cost        pic s9(9)v9(4)  value zero.
010600     03  WS-This-Cost        pic s9(9)v9(4)  value zero.
010700     03  WS-Threshold        pic 9(4)v99     value zero.
010800     03  WS-Left-N           binary-short unsigned value zero.
010900     03  WS-Right-N          binary-short unsigned value zero.
011000     03  WS-Left-Sum-X       pic s9(7)v99    value zero.
011100     03  WS-Right-Sum-X      pic s9(7)v99    value zero.
011200     03  WS-Left-Mean        pic s9(5)v99    value zero.
011300     03  WS-Right-Mean       pic s9(5)v99    value zero.
011400     03  WS-Dev              pic s9(5)v99    value zero.
011500     03  filler              pic x(4).
011600*
011700 01  WS-Payee-Out            pic x(40)  value spaces.
011800*
011900* Alternate halves view of Ws-Payee-Out, used only by the
012000* occasional trace print Finance asked kept in when a chunk's
012100* split looks wrong and someone wants the raw halves side by side.
012200*
012300 01  WS-Payee-Out-Halves  redefines WS-Payee-Out.
012400     03  WS-Payee-Half-1      pic x(20).
012500     03  WS-Payee-Half-2      pic x(20).
012600*
012700 01  WS-Desc-Out             pic x(60)  value spaces.
012800 01  WS-Chunk-Num            binary-short unsigned value zero.
012900*
013000* Edited view of the cost accumulator for the same trace print.
013100*
013200 01  WS-Best-Cost-Edit  redefines WS-Best-Cost.
013300     03  filler               pic s9(9).
013400     03  filler               pic 9(4).
013500*
013600 01  WS-Wtb-Swap             pic x(40)  value spaces.
013700 01  WS-Upper-Word           pic x(30)  value spaces.
013800*
013900* Byte view of the threshold, used to lay the column split point
014000* into the trace print's fixed-width picture without an edit Move.
014100*
014200 01  WS-Threshold-Bytes  redefines WS-Threshold.
014300     03  WS-Thr-Whole          pic 9(4).
014400     03  WS-Thr-Cents          pic 99.
014500*
014600 procedure division.
014700*================================================================
014800*
014900 ca000-Main                  section.
015000*****************************************
015100*
015200     perform  ca010-Open-Files.
015300     perform  ca000a-Do-One-Chunk until Wrd-At-Eof.
015400     perform  ca090-Close-Files.
015500     goback.
015600*
015700 ca000-Exit.  exit section.
015800*
015900 ca000a-Do-One-Chunk         section.
016000*****************************************
016100*
016200     perform  ca020-Load-One-Chunk.
016300     if       CR-Wtb-Count > zero
016400              add 1 to WS-Chunk-Num
016500              perform cb000-Process-Chunk
016600     end-if.
016700*
016800 ca000a-Exit.  exit section.
016900*
017000 ca010-Open-Files            section.
017100*****************************************
017200*
017300     open     input  Words-In-File.
017400     open     output Report-Out-File.
017500     if       not Wrd-Ok or not Rpt-Ok
017600              display "CRCLUST - OPEN FAILED " CR-Wrd-Status " "
017610                      CR-Rpt-Status
017700              stop run
017800     end-if.
017900     move     "Y" to WS-First-Line-Sw.
018000     perform  ca011-Read-Word.
018100*
018200 ca010-Exit.  exit section.
018300*
018400 ca011-Read-Word              section.
018500*****************************************
018600*
018700     read     Words-In-File
018800              at end move "Y" to WS-Eof-Sw
018900     end-read.
019000*
019100 ca011-Exit.  exit section.
019200*
019300 ca020-Load-One-Chunk         section.
019400*****************************************
019500*
019600* A chunk is every Words-In record up to the next blank Pw-Text,
019700* or end of file.  The leading "discard through Payable" rule
019800* (below) applies only to the chunk's first line - since
019900* Words-In carries no line boundary of its own, we treat the
020000* whole chunk as "one line" for that purpose, which is the
020100* common case in practice (Data Entry keys one line per chunk
020200* unless told otherwise).
020300*
020400     move     zero to CR-Wtb-Count.
020500     move     "Y"  to WS-First-Line-Sw.
020600     move     "N"  to WS-Abstain-Sw.
020700     perform  ca020a-Load-One-Word
020800              until Wrd-At-Eof or CR-Wrd-Text = spaces.
020900     if       not Wrd-At-Eof
021000              perform  ca011-Read-Word
021100     end-if.
021150* Payable never turned up - the first-line switch is still on,
021160* so there is no row-start word to anchor the split against and
021170* the whole chunk abstains (1.04).
021180*
021190     if       On-First-Line
021200              move "Y" to WS-Abstain-Sw
021300     end-if.
021400     if       Chunk-Abstains
021500              move zero to CR-Wtb-Count
021550     end-if.
021560*
021600 ca020-Exit.  exit section.
021700*
021800 ca020a-Load-One-Word        section.
021900*****************************************
022000*
022010* Ca021 is tried on every word while still on the first line, not
022020* just the very first one - a "Check 10294 01/15/1999 Accounts
022030* Payable ..." row-start line runs the check number, the date and
022040* the two words of "Accounts Payable" past here before it matches,
022050* and each of those has to be discarded in turn, not just the
022060* first (1.04).  Ws-Was-First-Line-Sw remembers
022070* whether this word was seen before or after the match, since
022080* Ca021 may flip the switch off on the very word that matched -
022090* that word is discarded too, not loaded.
022100*
022110     move     WS-First-Line-Sw to WS-Was-First-Line-Sw.
022120     if       On-First-Line
022130              perform ca021-Strip-Through-Payable
022140     end-if.
022500     if       not Was-On-First-Line
022510       and    not Chunk-Abstains
022600       and    CR-Wtb-Count < 200
022700              add  1 to CR-Wtb-Count
022800              move CR-Wrd-Text to CR-Wtb-Text (CR-Wtb-Count)
022900              move CR-Wrd-X0   to CR-Wtb-X0   (CR-Wtb-Count)
023000              move "Y"         to CR-Wtb-Keep-Flag (CR-Wtb-Count)
023100     end-if.
023200     perform  ca011-Read-Word.
023300*
023400 ca020a-Exit.  exit section.
023500*
023600 ca021-Strip-Through-Payable  section.
023700*****************************************
023800*
023900* This one word is examined before it would otherwise be loaded
024000* into the table - every word up to and including "PAYABLE" (any
024100* case) is discarded by Ca020a, not loaded, and this word is
024200* tested to see whether it is the one that ends that run.  If it
024300* is, the first-line switch comes off and loading of the payee /
024310* description words resumes clean from the next word.  If
024320* End-Of-Chunk arrives with the switch still on, no "PAYABLE"
024330* was ever seen and the whole chunk abstains - there is no
024340* row-start line in Words-In to anchor the split against.
024400*
024500     move     CR-Wrd-Text to WS-Upper-Word.
024600     inspect  WS-Upper-Word converting
024700              "abcdefghijklmnopqrstuvwxyz"
024800              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024900     if       WS-Upper-Word (1:7) = "PAYABLE"
025000              move "N" to WS-First-Line-Sw
025100     end-if.
025200*
025300 ca021-Exit.  exit section.
025400*
025500 ca090-Close-Files            section.
025600*****************************************
025700*
025800     close    Words-In-File Report-Out-File.
025900*
026000 ca090-Exit.  exit section.
026100*
026200*-----------------------------------------------------------------
026300* Per-Chunk Processing.
026400*-----------------------------------------------------------------
026500*
026600 cb000-Process-Chunk          section.
026700*****************************************
026800*
026900     perform  cb010-Drop-Trailing-Amount.
027000     perform  cb020-Squeeze-Letter-Runs.
027100     if       CR-Wtb-Count < 2
027200              go to cb000-Exit
027300     end-if.
027400     perform  cb300-Find-Threshold.
027500     if       WS-Best-Split = zero
027600              go to cb000-Exit
027700     end-if.
027800     perform  cb400-Assemble-Split.
027900     if       WS-Payee-Out not = spaces or WS-Desc-Out not =
027910             spaces
028000              perform  cb500-Write-Report-Line
028100     end-if.
028200*
028300 cb000-Exit.  exit section.
028400*
028500 cb010-Drop-Trailing-Amount   section.
028600*****************************************
028700*
028800* A trailing dollar-figure word is dropped before the split is
028810* even tried.  Test is crude on purpose, same test Crrgstr's own
028820* amount strip uses: the word's last character is numeric and
028830* the word contains "$".
029100*
029200     if       CR-Wtb-Count > zero
029300              move     zero to WS-Jx
029400              inspect  CR-Wtb-Text (CR-Wtb-Count) tallying WS-Jx
029500                       for all "$"
029600              if       WS-Jx > zero
029700                       subtract 1 from CR-Wtb-Count
029800              end-if
029900     end-if.
030000*
030100 cb010-Exit.  exit section.
030200*
030300 cb020-Squeeze-Letter-Runs    section.
030400*****************************************
030500*
030600* A run of consecutive single-letter words whose
030700* x-positions are each within 6 units of the previous letter's x
030800* collapses to one word, at the first letter's x, dropping the
030900* later ones out of the table (Keep-Flag "N").  Kept entries are
031000* then compacted forward, same in-place technique Crquad uses.
031100*
031200     move     zero to WS-Run-Start.
031300     perform  cb020a-Test-One-Letter
031400              varying WS-Ix from 1 by 1 until WS-Ix >
031410                      CR-Wtb-Count.
031500     move     zero to WS-Jx.
031600     perform  cb020b-Keep-One-Word
031700              varying WS-Ix from 1 by 1 until WS-Ix >
031710                      CR-Wtb-Count.
031800     move     WS-Jx to CR-Wtb-Count.
031900*
032000 cb020-Exit.  exit section.
032100*
032200 cb020a-Test-One-Letter       section.
032300*****************************************
032400*
032500     move     zero to WS-Jx.
032600     inspect  CR-Wtb-Text (WS-Ix) tallying WS-Jx
032700              for trailing spaces.
032800     if       WS-Jx = 29
032900              if    WS-Run-Start > zero
033000               and  CR-Wtb-X0 (WS-Ix) - CR-Wtb-X0 (WS-Ix - 1) <= 6
033100                    move "N" to CR-Wtb-Keep-Flag (WS-Ix)
033200              else
033300                    move WS-Ix to WS-Run-Start
033400              end-if
033500     else
033600              move zero to WS-Run-Start
033700     end-if.
033800*
033900 cb020a-Exit.  exit section.
034000*
034100 cb020b-Keep-One-Word         section.
034200*****************************************
034300*
034400     if       Wtb-Is-Kept (WS-Ix)
034500              add 1 to WS-Jx
034600              if  WS-Jx not = WS-Ix
034700                  move CR-Wtb-Entry (WS-Ix) to CR-Wtb-Entry
034710                          (WS-Jx)
034800              end-if
034900     end-if.
035000*
035100 cb020b-Exit.  exit section.
035200*
035300 cb300-Find-Threshold          section.
035400*****************************************
035500*
035600* The table is already in Words-In arrival order,
035700* which for a printed register line is left-to-right, i.e.
035800* already sorted by x.  Sort it anyway - a column splitter that
035900* trusts its input's order without checking is asking for the
036000* one out-of-order chunk some year to slip a vendor's description
036100* words ahead of the payee name.
036200*
036300     perform  cb310-Sort-By-X.
036400     move     zero to WS-Best-Split WS-Best-Cost.
036500     perform  cb300a-Test-One-Split
036600              varying WS-Ix from 1 by 1 until WS-Ix >=
036610                      CR-Wtb-Count.
036700     if       WS-Best-Split > zero
036800              compute WS-Threshold =
036900                 (CR-Wtb-X0 (WS-Best-Split)
036910                 + CR-Wtb-X0 (WS-Best-Split + 1)) / 2
037000     end-if.
037100*
037200 cb300-Exit.  exit section.
037300*
037400 cb300a-Test-One-Split        section.
037500*****************************************
037600*
037700     perform  cb320-Cost-Of-Split.
037800     if       WS-Best-Split = zero
037900       or     WS-This-Cost < WS-Best-Cost
038000              move WS-Ix        to WS-Best-Split
038100              move WS-This-Cost to WS-Best-Cost
038200     end-if.
038300*
038400 cb300a-Exit.  exit section.
038500*
038600 cb310-Sort-By-X               section.
038700*****************************************
038800*
038900     perform  cb310a-Sift-One-Entry
039000              varying WS-Ix from 2 by 1 until WS-Ix >
039010                      CR-Wtb-Count.
039100*
039200 cb310-Exit.  exit section.
039300*
039400 cb310a-Sift-One-Entry        section.
039500*****************************************
039600*
039700     move     WS-Ix to WS-Jx.
039800     perform  cb310b-Sift-One-Step
039900              until WS-Jx <= 1
040000              or CR-Wtb-X0 (WS-Jx - 1) <= CR-Wtb-X0 (WS-Jx).
040100*
040200 cb310a-Exit.  exit section.
040300*
040400 cb310b-Sift-One-Step         section.
040500*****************************************
040600*
040700     move     CR-Wtb-Entry (WS-Jx)     to WS-Wtb-Swap.
040800     move     CR-Wtb-Entry (WS-Jx - 1) to CR-Wtb-Entry (WS-Jx).
040900     move     WS-Wtb-Swap              to CR-Wtb-Entry (WS-Jx -
040910             1).
041000     subtract 1 from WS-Jx.
041100*
041200 cb310b-Exit.  exit section.
041300*
041400 cb320-Cost-Of-Split           section.
041500*****************************************
041600*
041700     move     zero to WS-Left-N WS-Right-N WS-Left-Sum-X
041710             WS-Right-Sum-X.
041800     perform  cb320a-Add-Left
041900              varying WS-Jx from 1 by 1 until WS-Jx > WS-Ix.
042000     perform  cb320b-Add-Right
042100              varying WS-Jx from WS-Ix + 1 by 1
042110              until WS-Jx > CR-Wtb-Count.
042200     compute  WS-Left-Mean  = WS-Left-Sum-X  / WS-Left-N.
042300     compute  WS-Right-Mean = WS-Right-Sum-X / WS-Right-N.
042400     move     zero to WS-This-Cost.
042500     perform  cb320c-Accum-Left-Dev
042600              varying WS-Jx from 1 by 1 until WS-Jx > WS-Ix.
042700     perform  cb320d-Accum-Right-Dev
042800              varying WS-Jx from WS-Ix + 1 by 1
042810              until WS-Jx > CR-Wtb-Count.
042900*
043000 cb320-Exit.  exit section.
043100*
043200 cb320a-Add-Left              section.
043300*****************************************
043400*
043500     add      1 to WS-Left-N.
043600     add      CR-Wtb-X0 (WS-Jx) to WS-Left-Sum-X.
043700*
043800 cb320a-Exit.  exit section.
043900*
044000 cb320b-Add-Right             section.
044100*****************************************
044200*
044300     add      1 to WS-Right-N.
044400     add      CR-Wtb-X0 (WS-Jx) to WS-Right-Sum-X.
044500*
044600 cb320b-Exit.  exit section.
044700*
044800 cb320c-Accum-Left-Dev        section.
044900*****************************************
045000*
045100     compute  WS-Dev = CR-Wtb-X0 (WS-Jx) - WS-Left-Mean.
045200     compute  WS-This-Cost = WS-This-Cost + WS-Dev * WS-Dev.
045300*
045400 cb320c-Exit.  exit section.
045500*
045600 cb320d-Accum-Right-Dev       section.
045700*****************************************
045800*
045900     compute  WS-Dev = CR-Wtb-X0 (WS-Jx) - WS-Right-Mean.
046000     compute  WS-This-Cost = WS-This-Cost + WS-Dev * WS-Dev.
046100*
046200 cb320d-Exit.  exit section.
046300*
046400 cb400-Assemble-Split          section.
046500*****************************************
046600*
046700     move     spaces to WS-Payee-Out WS-Desc-Out.
046800     perform  cb400a-Place-One-Word
046900              varying WS-Ix from 1 by 1 until WS-Ix >
046910                      CR-Wtb-Count.
047000     move     zero to WS-Jx.
047100     inspect  WS-Payee-Out tallying WS-Jx for trailing spaces.
047200     compute  WS-Kx = 40 - WS-Jx.
047300     if       WS-Kx > zero and WS-Payee-Out (WS-Kx:1) = ","
047400              move space to WS-Payee-Out (WS-Kx:1)
047500     end-if.
047600*
047700 cb400-Exit.  exit section.
047800*
047900 cb400a-Place-One-Word        section.
048000*****************************************
048100*
048200     if       CR-Wtb-X0 (WS-Ix) <= WS-Threshold
048300              string WS-Payee-Out delimited by space
048400                     " " delimited by size
048500                     CR-Wtb-Text (WS-Ix) delimited by space
048600                     into WS-Payee-Out
048700     else
048800              string WS-Desc-Out delimited by space
048900                     " " delimited by size
049000                     CR-Wtb-Text (WS-Ix) delimited by space
049100                     into WS-Desc-Out
049200     end-if.
049300*
049400 cb400a-Exit.  exit section.
049500*
049600 cb500-Write-Report-Line       section.
049700*****************************************
049800*
049900     move     spaces to CR-Report-Line.
050000     string   "  CHUNK " delimited by size
050100              WS-Chunk-Num delimited by size
050200              " PAYEE=" delimited by size
050300              WS-Payee-Out delimited by space
050400              "  DESC=" delimited by size
050500              WS-Desc-Out delimited by space
050600              into CR-Report-Line
050700     end-string.
050800     write    CR-Report-Line.
050900*
051000 cb500-Exit.  exit section.
051100*
