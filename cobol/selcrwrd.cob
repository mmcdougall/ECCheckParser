000100* SELECT for Words-In - optional fixed-field Positioned-Word
000200* data feeding the column-position splitter.  Blank line ends
000300* the current chunk's word list.
000400 select Words-In-File  assign to "WORDSIN"
000500                        organization line sequential
000600                        file status  is CR-Wrd-Status.
000700*
