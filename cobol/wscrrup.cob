000100********************************************
000200*                                          *
000300*  Working Table For Month Rollups        *
000400*     One entry per Section-Month /       *
000500*     Section-Year seen in the register.  *
000600*     Searched (not keyed) - a run will   *
000700*     rarely see more than 12-24 months.  *
000800********************************************
000900*
001000* 05/11/85 crw - Created.
001100* 21/11/85 crw - Occurs raised 24 -> 60 - an archive re-run was
001200*                handed five years of combined registers.
001300*
001400 01  CR-Rollup-Table.
001500     03  CR-Rup-Count          binary-short unsigned value zero.
001600     03  CR-Rup-Entry          occurs 60 times
001700                                indexed by CR-Rup-Ix.
001800*                                Yr-Mo kept ahead of its own Year
001810*                                and Month so Ab090 can sort the
001900*                                table on this one field instead
001910*                                of two.
002100         05  CR-Rup-Sort-Yr-Mo pic 9(6).
002200         05  CR-Rup-Month      pic 9(2).
002300         05  CR-Rup-Year       pic 9(4).
002400         05  CR-Rup-Checks     pic s9(11)v99  comp-3.
002500         05  CR-Rup-Efts       pic s9(11)v99  comp-3.
002600         05  CR-Rup-Grand      pic s9(11)v99  comp-3.
002700         05  filler            pic x(6).
002800*
