000100* FD for Words-In - see wscrword.cob for Cr-Word-Record.
000200 fd  Words-In-File
000300     label record is standard
000400     recording mode is f.
000500 copy "wscrword.cob".
000600*
