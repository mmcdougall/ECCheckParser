000100* SELECT for Quadtree-Out - one Quad-Rect per line, written by
000200* Crquad after the balanced quadrant layout is complete.
000300 select Quadtree-Out-File  assign to "QUADOUT"
000400                            organization line sequential
000500                            file status  is CR-Qud-Status.
000600*
