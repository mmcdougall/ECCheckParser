000100*****************************************************************
000200*                                                                *
000300*              Payee / Description Splitter                    *
000400*        Weighted-vote heuristic split of the combined          *
000500*        payee + description text block off a register row.    *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200      program-id.       crsplit.
001300***
001400*    Author.           C. R. Whittaker.
001500***
001600*    Installation.     City Of El Cerrito - Finance Department.
001700***
001800*    Date-Written.     09/11/85.
001900***
002000*    Date-Compiled.
002100***
002200*    Security.         Confidential - City Of El Cerrito Finance
002300*                      Department Internal Use Only.
002400***
002500*    Remarks.          Called by Crrgstr.  Takes the joined
002600*                      payee/description text block for one
002700*                      disbursement and votes among seventeen
002800*                      small heuristics for the best place to
002900*                      split it into Payee and Description.
003000***
003100*    Called Modules.   None.
003200***
003300*-----------------------------------------------------------------
003400* Change Log.
003500*-----------------------------------------------------------------
003600* 09/11/85 crw - 1.00 Created - Default and Suffix heuristics
003610*                     only.
003700* 23/11/85 crw - 1.01 Added Stopword and Year heuristics - too
003710*                     many "REIMBURSEMENT ..." lines were being
003720*                     kept as part of the payee.
004000* 05/02/86 crw - 1.02 Added Comma-Pair / Last-First - "SMITH,
004010*                     JOHN" style names were splitting on the
004020*                     comma.
004200* 18/06/86 jdm - 1.03 Added Known-Prefix table - multi-word vendor
004210*                     names with a stopword inside them (e.g. a
004220*                     "SERVICES" in the middle) were being cut.
004500* 02/09/87 jdm - 1.04 Added Fd-Number, Middle-Initial, City-Of.
004600* 14/04/88 jdm - 1.05 Added Alphanum, Hash-Follow, Two-Title,
004610*                     Date-Or-Month.
004800* 11/01/90 tks - 1.06 Added Column-Alignment, Last-Comma,
004810*                     Double-Space - column splitter fallbacks.
005000* 27/05/92 tks - 1.07 Suffix clamp added - "XYZ SUPPLY CO 123
005010*                     MAIN" was voting to split inside the company
005020*                     name.
005200* 03/03/94 tks - 1.08 Repair pass added - first rescue for blocks
005210*                     where the winning boundary left an empty
005220*                     Description on an obviously multi-word row.
005500* 19/08/96 rwh - 1.09 Leading letter squeeze added - "P E R S" was
005510*                     coming through as four single-letter tokens.
005700* 04/02/99 rwh - 1.10 Year-2000 fix - none needed in this program,
005710*                     logged per Finance standing instruction.
005900* 12/03/02 dlp - 1.11 Known-Prefix was never actually matching -
005910*                     Sb201a had been left as a stub since 1.03
005920*                     and always returned Not-Found. Filled in the
005930*                     word-for-word compare against Cr-Prefix-List
005940*                     that the 18/06/86 comment promised.
006100* 09/08/02 dlp - 1.12 Sb206a and Sb202a were testing Is-Numeric
006110*                     against the whole Pic X(30) token slot - a
006120*                     left-justified token is never numeric end
006130*                     to end, so Year and the second half of
006140*                     Fd-Number could never fire.  Both now
006150*                     measure the occupied length first.  Sb207
006160*                     also picked up the slash-date half of
006170*                     Date-Or-Month, which had only ever tested
006180*                     month names.
006400*-----------------------------------------------------------------
006500*
006600 environment             division.
006700*================================
006800*
006900 configuration           section.
007000 source-computer.        ncr-comten.
007100 object-computer.        ncr-comten.
007200 special-names.
007300     class alphabetic-up is "A" thru "Z"
007400     class digits        is "0" thru "9".
007500*
007600 data                    division.
007700*================================
007800*
007900 working-storage section.
008000*------------------------
008100*
008200 77  prog-name               pic x(17)  value "crsplit (1.11)".
008300*
008400 copy "wscrref.cob".
008500*
008600* Tokens, one word per slot, up to 24 words - a register line
008700* block very rarely runs longer than that.
008800*
008900 01  WS-Tokens.
009000     03  WS-Tok-Count        binary-char unsigned value zero.
009100     03  WS-Tok-Entry        occurs 24 times
009200                              indexed by WS-Tok-Ix.
009300         05  WS-Tok-Text     pic x(30)  value spaces.
009400         05  WS-Tok-Comma-Sw pic x      value "N".
009500             88  Tok-Ends-Comma  value "Y".
009600*
009700* Raw byte view of the token table, put up by request of Op
009800* Services so a Sb901-Dump-Tokens trace routine can Display the
009900* table as one unbroken string when a run needs to be argued
010000* over with Accounting.  745 = 1 (count) + 24 * (30 + 1).
010100*
010200 01  WS-Tokens-As-Bytes  redefines WS-Tokens.
010300     03  WS-Tok-Byte          occurs 745 times pic x.
010400*
010410* Upper-cased shadow of Ws-Tok-Text, one slot per token, built by
010420* Sb009-Fold-Tokens once the token count is final (after the
010430* leading-letter squeeze, before the heuristics run).  The Known
010440* Prefix / Month / Stopword / Suffix tables in Wscrref.cob are all
010450* held upper case, but several heuristics (Sb203, Sb205, Sb210...)
010460* read the token's own printed case as a signal, so Ws-Tok-Text
010470* itself is never disturbed - only this shadow copy is folded.
010480*
010490 01  WS-Tok-Upper-Tbl.
010492     03  WS-Tok-Upper         occurs 24 times pic x(30)
010494                                value spaces.
010496*
010498* One score per boundary (boundary i = split before token i).
010500*
010700 01  WS-Scores.
010800     03  WS-Scr-Entry        occurs 24 times
010900                              pic s9(3)  value zero.
011000*
011100* Byte view of the score table for the same Sb901 trace dump.
011200* 72 = 24 * 3 (Pic S9(3) Display, one byte per digit, sign
011300* carried in the low-order position, no extra byte).
011400*
011500 01  WS-Scores-As-Bytes  redefines WS-Scores.
011600     03  WS-Scr-Byte           occurs 72 times pic x.
011700*
011800* Normalized copy of the raw block - comma spacing fixed, case
011900* left exactly as printed - built by Sb000-Normalize before
012000* Sb005-Tokenize ever looks at it.
012100*
012200 01  WS-Normalized-Block     pic x(180) value spaces.
012300*
012400* Alternate byte-table view of the normalized block, used by
012500* Sb000-Normalize's comma-gap closer, which walks the block one
012600* character at a time rather than as a single Pic X(180).
012700*
012800 01  WS-Block-As-Bytes  redefines WS-Normalized-Block.
012900     03  WS-Blk-Char         occurs 180 times pic x.
013000*
013100 01  WS-Work.
013200     03  WS-Ix               binary-char unsigned value zero.
013300     03  WS-Jx               binary-char unsigned value zero.
013400     03  WS-Kx               binary-char unsigned value zero.
013410     03  WS-Lx               binary-char unsigned value zero.
013500     03  WS-Best-Boundary    binary-char unsigned value zero.
013600     03  WS-Best-Score       pic s9(3)   value zero.
013700     03  WS-Suffix-Ix        binary-char unsigned value zero.
013800     03  WS-Found-Sw         pic x       value "N".
013900         88  Was-Found       value "Y".
013910     03  WS-Sfx-Seen-Sw      pic x       value "N".
013920         88  Sfx-Seen        value "Y".
014000     03  WS-Running-Len      binary-short unsigned value zero.
014100     03  WS-Boundary         binary-char unsigned value zero.
014200     03  WS-Pfx-Word-Count   binary-char unsigned value zero.
014210*
014220* Scratch fields for Sb207c's "d(1,2)/d(1,2)/d(2,4)" date-pattern
014230* test - the token is split on its two slashes and each part's
014240* occupied length is measured the same way Sb206a measures a
014250* year candidate.
014260*
014270     03  WS-Dt-Slash-Cnt     binary-char unsigned value zero.
014280     03  WS-Dt-Part1         pic x(4)    value spaces.
014290     03  WS-Dt-Part2         pic x(4)    value spaces.
014300     03  WS-Dt-Part3         pic x(30)   value spaces.
014310     03  WS-Dt-Len1          binary-char unsigned value zero.
014320     03  WS-Dt-Len2          binary-char unsigned value zero.
014330     03  WS-Dt-Len3          binary-char unsigned value zero.
014340*
014350     03  filler              pic x(4).
014400*
014500* Scratch breakout of the Known-Prefix entry currently under test
014600* in Sb201a, one word per slot - no prefix in Cr-Prefix-List runs
014700* longer than six words.
014800*
014900 01  WS-Pfx-Words.
015000     03  WS-Pfx-Word-Entry   occurs 6 times pic x(20).
015100*
015110* Upper-cased copy of the letter run Sb008b is building up, so
015120* Sb008c's compare against Cr-Pfx-Entry is case-insensitive too.
015130*
015140 01  WS-Squeeze-Upper        pic x(180) value spaces.
015150*
015200 linkage section.
015300*****************
015400*
015500 01  LK-Block-Text           pic x(180).
015600 01  LK-Payee                pic x(40).
015700 01  LK-Description          pic x(60).
015800*
015900 procedure division using LK-Block-Text LK-Payee LK-Description.
016000*================================================================
016100*
016200 sa000-Main                  section.
016300***********************************
016400*
016500     move     spaces to LK-Payee LK-Description.
016600     if       LK-Block-Text = spaces
016700              goback
016800     end-if.
016900     perform  sb000-Normalize.
017000     perform  sb005-Tokenize.
017100     if       WS-Tok-Count = zero
017200              goback
017300     end-if.
017400     if       WS-Tok-Count = 1
017500              move WS-Tok-Text (1) to LK-Payee
017600              goback
017700     end-if.
017800     perform  sb008-Squeeze-Leading-Letters.
017850     perform  sb009-Fold-Tokens.
017900     perform  sb200-Vote-Heuristics.
018000     perform  sb250-Suffix-Clamp.
018100     perform  sb300-Assemble.
018200     perform  sb310-Repair-Check.
018300     if       Was-Found
018400              perform  sb320-Repair
018500     end-if.
018600     goback.
018700*
018800 sa000-Exit.  exit section.
018900*
019000*-----------------------------------------------------------------
019100* Normalization.
019200*-----------------------------------------------------------------
019300*
019400 sb000-Normalize             section.
019500***********************************
019600*
019700* CR/LF already collapsed to spaces by Ab032.  Here we just fix
019800* comma spacing - remove a space before a comma, and insert one
019900* after a comma directly followed by a letter.
020000*
020100     move     LK-Block-Text to WS-Normalized-Block.
020200     perform  sb000a-Close-Comma-Gap
020300              varying WS-Ix from 1 by 1 until WS-Ix > 178.
020310     perform  sb000b-Open-Comma-Gap
020320              varying WS-Ix from 1 by 1 until WS-Ix > 177.
020400*
020500 sb000-Exit.  exit section.
020600*
020700 sb000a-Close-Comma-Gap       section.
020800***********************************
020900*
021000     if       WS-Normalized-Block (WS-Ix:1) = space
021100       and    WS-Normalized-Block (WS-Ix + 1:1) = ","
021200              move WS-Normalized-Block (WS-Ix + 1:179 - WS-Ix)
021300                to WS-Normalized-Block (WS-Ix:179 - WS-Ix)
021400     end-if.
021500*
021600 sb000a-Exit.  exit section.
021700*
021710 sb000b-Open-Comma-Gap        section.
021720***********************************
021730*
021740* "Smith,John" off the printer - a comma run straight into the
021750* next word with no gap at all - tokenizes as one glued token
021760* unless a space is forced in here first.
021770*
021780     if       WS-Normalized-Block (WS-Ix:1) = ","
021790       and    WS-Normalized-Block (WS-Ix + 1:1) not = space
021800       and    WS-Normalized-Block (WS-Ix + 1:1) is alphabetic
021810              move WS-Normalized-Block (WS-Ix + 1:178 - WS-Ix)
021820                to WS-Normalized-Block (WS-Ix + 2:178 - WS-Ix)
021830              move space to WS-Normalized-Block (WS-Ix + 1:1)
021840     end-if.
021850*
021860 sb000b-Exit.  exit section.
021870*
021880 sb005-Tokenize               section.
021900***********************************
022000*
022100     move     zero to WS-Tok-Count.
022200     move     spaces to WS-Tok-Entry (1).
022300     unstring WS-Normalized-Block delimited by all spaces
022400              into WS-Tok-Text (1)  WS-Tok-Text (2)
022500                   WS-Tok-Text (3)  WS-Tok-Text (4)
022600                   WS-Tok-Text (5)  WS-Tok-Text (6)
022700                   WS-Tok-Text (7)  WS-Tok-Text (8)
022800                   WS-Tok-Text (9)  WS-Tok-Text (10)
022900                   WS-Tok-Text (11) WS-Tok-Text (12)
023000                   WS-Tok-Text (13) WS-Tok-Text (14)
023100                   WS-Tok-Text (15) WS-Tok-Text (16)
023200                   WS-Tok-Text (17) WS-Tok-Text (18)
023300                   WS-Tok-Text (19) WS-Tok-Text (20)
023400                   WS-Tok-Text (21) WS-Tok-Text (22)
023500                   WS-Tok-Text (23) WS-Tok-Text (24)
023600              tallying WS-Tok-Count.
023700     perform  sb005a-Mark-One-Comma
023800              varying WS-Ix from 1 by 1 until WS-Ix >
023810                      WS-Tok-Count.
023900*
024000 sb005-Exit.  exit section.
024100*
024200 sb005a-Mark-One-Comma        section.
024300***********************************
024400*
024500     move     zero to WS-Jx.
024600     inspect  WS-Tok-Text (WS-Ix) tallying WS-Jx
024700              for trailing spaces.
024800     compute  WS-Kx = 30 - WS-Jx.
024900     if       WS-Kx > zero
025000       and    WS-Tok-Text (WS-Ix) (WS-Kx:1) = ","
025100              move "Y" to WS-Tok-Comma-Sw (WS-Ix)
025200     end-if.
025300*
025400 sb005a-Exit.  exit section.
025500*
025600 sb008-Squeeze-Leading-Letters  section.
025700***********************************
025800*
025900* While leading tokens are a single alphabetic character, collect
026000* them; if more than one and the joined word matches a Known
026100* Prefix, replace the run with the one joined token.
026200*
026300     move     zero to WS-Ix.
026400     perform  sb008a-Collect-One-Letter
026500              varying WS-Jx from 1 by 1
026600              until WS-Jx > WS-Tok-Count
026700              or not (WS-Tok-Text (WS-Jx) (1:1) is alphabetic-up
026800              and (WS-Tok-Text (WS-Jx) (2:1) = space
026900               or  WS-Tok-Text (WS-Jx) (2:1) = ".")).
027000     if       WS-Ix < 2
027100              go to sb008-Exit
027200     end-if.
027300     move     spaces to WS-Normalized-Block.
027400     perform  sb008b-Append-One-Letter
027500              varying WS-Jx from 1 by 1 until WS-Jx > WS-Ix.
027600     move     "N" to WS-Found-Sw.
027700     perform  sb008c-Test-One-Prefix
027800              varying WS-Kx from 1 by 1
027900              until WS-Kx > CR-Pfx-Count or Was-Found.
028000     if       Was-Found
028100              move WS-Normalized-Block to WS-Tok-Text (1)
028200              compute WS-Jx = WS-Tok-Count - WS-Ix + 1
028300              move WS-Jx to WS-Tok-Count
028400              perform sb008d-Shift-One-Token
028500                      varying WS-Jx from 2 by 1
028600                      until WS-Jx > WS-Tok-Count
028700     end-if.
028800*
028900 sb008-Exit.  exit section.
029000*
029100 sb008a-Collect-One-Letter    section.
029200***********************************
029300*
029400     move     WS-Jx to WS-Ix.
029500*
029600 sb008a-Exit.  exit section.
029700*
029800 sb008b-Append-One-Letter     section.
029900***********************************
030000*
030100     string   WS-Normalized-Block delimited by space
030200              WS-Tok-Text (WS-Jx) (1:1) delimited by size
030300              into WS-Normalized-Block.
030400*
030500 sb008b-Exit.  exit section.
030600*
030700 sb008c-Test-One-Prefix       section.
030800***********************************
030900*
030950     move     WS-Normalized-Block to WS-Squeeze-Upper.
030960     inspect  WS-Squeeze-Upper converting
030970              "abcdefghijklmnopqrstuvwxyz"
030980              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031000     if       WS-Squeeze-Upper = CR-Pfx-Entry (WS-Kx)
031100              move "Y" to WS-Found-Sw
031200     end-if.
031300*
031400 sb008c-Exit.  exit section.
031500*
031600 sb008d-Shift-One-Token       section.
031700***********************************
031800*
031900     move     WS-Tok-Text (WS-Jx + WS-Ix - 1)
032000       to     WS-Tok-Text (WS-Jx).
032100*
032200 sb008d-Exit.  exit section.
032300*
032310*-----------------------------------------------------------------
032320* Upper-Case Shadow Table, Built Once Before The Vote Runs.
032330*-----------------------------------------------------------------
032340*
032350 sb009-Fold-Tokens            section.
032360***********************************
032370*
032380     perform  sb009a-Fold-One-Tok
032385              varying WS-Ix from 1 by 1
032390              until WS-Ix > WS-Tok-Count.
032400*
032410 sb009-Exit.  exit section.
032420*
032430 sb009a-Fold-One-Tok          section.
032440***********************************
032450*
032460     move     WS-Tok-Text (WS-Ix) to WS-Tok-Upper (WS-Ix).
032470     inspect  WS-Tok-Upper (WS-Ix) converting
032480              "abcdefghijklmnopqrstuvwxyz"
032490              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032500*
032510 sb009a-Exit.  exit section.
032520*
032530*-----------------------------------------------------------------
032540* Voting - One Section Per Heuristic, Each Adds To Ws-Scores.
032550*-----------------------------------------------------------------
032560*
032800 sb200-Vote-Heuristics        section.
032900***********************************
033000*
033100     move     zero to WS-Scores.
033200     perform  sb201-Known-Prefix.
033300     perform  sb202-Fd-Number.
033400     perform  sb203-Middle-Initial.
033500     perform  sb204-Comma-Pair.
033600     perform  sb205-Last-First.
033700     perform  sb206-Year.
033800     perform  sb207-Date-Or-Month.
033900     perform  sb208-Alphanum.
034000     perform  sb209-Hash-Follow.
034100     perform  sb210-Two-Title.
034200     perform  sb211-Stopword.
034300     perform  sb212-Column-Alignment.
034400     perform  sb213-Last-Comma.
034500     perform  sb214-City-Of.
034600     perform  sb215-Double-Space.
034700     perform  sb216-Suffix.
034800     perform  sb217-Default.
034900*
035000     move     1 to WS-Best-Boundary.
035100     move     WS-Scr-Entry (1) to WS-Best-Score.
035200     perform  sb200a-Test-One-Score
035300              varying WS-Ix from 2 by 1 until WS-Ix >=
035310                      WS-Tok-Count.
035400*
035500 sb200-Exit.  exit section.
035600*
035700 sb200a-Test-One-Score        section.
035800***********************************
035900*
036000     if       WS-Scr-Entry (WS-Ix) >= WS-Best-Score
036100              move WS-Ix to WS-Best-Boundary
036200              move WS-Scr-Entry (WS-Ix) to WS-Best-Score
036300     end-if.
036400*
036500 sb200a-Exit.  exit section.
036600*
036700 sb201-Known-Prefix           section.
036800***********************************  weight 5
036900*
037000     move     "N" to WS-Found-Sw.
037100     perform  sb201b-Test-One-Pfx
037200              varying WS-Kx from 1 by 1
037300              until WS-Kx > CR-Pfx-Count or Was-Found.
037400*
037500 sb201-Exit.  exit section.
037600*
037700 sb201b-Test-One-Pfx          section.
037800***********************************
037900*
038000     perform  sb201a-Matches-Prefix.
038100     if       Was-Found and WS-Jx not > 24
038200              add  5 to WS-Scr-Entry (WS-Jx)
038300     end-if.
038400*
038500 sb201b-Exit.  exit section.
038600*
038700 sb201a-Matches-Prefix        section.
038800***********************************
038900*
039000* Breaks the prefix literal into its own words, then compares
039100* that many leading register tokens word-for-word, upper-cased.
039200* A match votes at the boundary right after the last matched
039300* word, so "KAISER FOUNDATION HEALTH PLAN ..." is never split
039400* ahead of "PLAN".
039500*
039600     move     spaces to WS-Pfx-Words.
039700     move     zero to WS-Pfx-Word-Count.
039800     unstring CR-Pfx-Entry (WS-Kx) delimited by all spaces
039900              into WS-Pfx-Word-Entry (1) WS-Pfx-Word-Entry (2)
040000                   WS-Pfx-Word-Entry (3) WS-Pfx-Word-Entry (4)
040100                   WS-Pfx-Word-Entry (5) WS-Pfx-Word-Entry (6)
040200              tallying WS-Pfx-Word-Count.
040300*
040400     move     "N" to WS-Found-Sw.
040500     if       WS-Pfx-Word-Count not > WS-Tok-Count
040600              move "Y" to WS-Found-Sw
040700              perform sb201c-Test-One-Pfx-Word
040800                      varying WS-Ix from 1 by 1
040900                      until WS-Ix > WS-Pfx-Word-Count
041000                         or not Was-Found
041100     end-if.
041200     if       Was-Found
041300              compute WS-Jx = WS-Pfx-Word-Count + 1
041400     end-if.
041500*
041600 sb201a-Exit.  exit section.
041700*
041800 sb201c-Test-One-Pfx-Word     section.
041900***********************************
042000*
042100     if       WS-Tok-Upper (WS-Ix) not = WS-Pfx-Word-Entry (WS-Ix)
042200              move "N" to WS-Found-Sw
042300     end-if.
042400*
042500 sb201c-Exit.  exit section.
042600*
042700 sb202-Fd-Number              section.
042800***********************************  weight 4
042900*
043000     move     "N" to WS-Found-Sw.
043100     perform  sb202a-Test-One-Tok
043200              varying WS-Ix from 2 by 1
043300              until WS-Ix >= WS-Tok-Count or Was-Found.
043400*
043500 sb202-Exit.  exit section.
043600*
043700 sb202a-Test-One-Tok          section.
043800***********************************
043900*
043910* "Is Numeric" against the full Pic X(30) slot is always false -
043920* the occupied length of the following token has to be measured
043930* first and only that length tested, same fix as Sb206a (1.12).
043950*
043960     move     zero to WS-Lx.
043970     inspect  WS-Tok-Text (WS-Ix + 1) tallying WS-Lx
043980              for trailing spaces.
043990     compute  WS-Lx = 30 - WS-Lx.
044000     if       (WS-Tok-Text (WS-Ix) = "FD" or WS-Tok-Text (WS-Ix) =
044010             "fd")
044100       and    WS-Lx > zero
044110       and    WS-Tok-Text (WS-Ix + 1) (1:WS-Lx) is numeric
044200              add 4 to WS-Scr-Entry (WS-Ix)
044300              move "Y" to WS-Found-Sw
044400     end-if.
044500*
044600 sb202a-Exit.  exit section.
044700*
044800 sb203-Middle-Initial         section.
044900***********************************  weight 4
045000*
045100     if       WS-Tok-Count > 3
045200        and   WS-Tok-Text (1) is alphabetic
045300        and   (WS-Tok-Text (2) (2:1) = space
045310             or WS-Tok-Text (2) (2:2) = ". ")
045400        and   WS-Tok-Text (3) is alphabetic
045500              add 4 to WS-Scr-Entry (3)
045600     end-if.
045700*
045800 sb203-Exit.  exit section.
045900*
046000 sb204-Comma-Pair             section.
046100***********************************  weight 4
046200*
046300     if       WS-Tok-Count > 2
046400        and   Tok-Ends-Comma (1)
046500        and   WS-Tok-Text (2) is alphabetic
046600              add 4 to WS-Scr-Entry (2)
046700     end-if.
046800*
046900 sb204-Exit.  exit section.
047000*
047100 sb205-Last-First             section.
047200***********************************  weight 6
047300*
047400     if       WS-Tok-Count > 2
047500        and   Tok-Ends-Comma (1)
047600        and   WS-Tok-Text (2) is alphabetic
047700              if   WS-Tok-Count > 3
047800                and WS-Tok-Text (3) is alphabetic
047900                     add 6 to WS-Scr-Entry (3)
048000              else
048100                     add 6 to WS-Scr-Entry (2)
048200              end-if
048300     end-if.
048400*
048500 sb205-Exit.  exit section.
048600*
048700 sb206-Year                   section.
048800***********************************  weight 4
048900*
049000     move     "N" to WS-Found-Sw.
049100     perform  sb206a-Test-One-Tok
049200              varying WS-Ix from 2 by 1
049300              until WS-Ix > WS-Tok-Count or Was-Found.
049400*
049500 sb206-Exit.  exit section.
049600*
049700 sb206a-Test-One-Tok          section.
049800***********************************
049900*
049910* "Is Numeric" on the whole Pic X(30) slot would never be true -
049920* the token is left-justified and everything past its own letters
049930* is spaces, not digits.  The occupied length is measured first
049940* (trailing-space count, same trick Sb212a uses) and only that
049950* length is tested, so a 4-digit year token actually matches
049955* (1.12).
049962*
049965     move     zero to WS-Lx.
049966     inspect  WS-Tok-Text (WS-Ix) tallying WS-Lx
049967              for trailing spaces.
049968     compute  WS-Lx = 30 - WS-Lx.
049970     if       WS-Lx = 4
049971       and    WS-Tok-Text (WS-Ix) (1:4) is numeric
049980       and    WS-Ix < WS-Tok-Count
049982              move "N" to WS-Sfx-Seen-Sw
049984              perform sb206b-Test-Earlier-Tok
049986                       varying WS-Jx from 1 by 1
049988                       until WS-Jx >= WS-Ix or Sfx-Seen
049990              if    not Sfx-Seen
049992                    add 4 to WS-Scr-Entry (WS-Ix)
049994                    move "Y" to WS-Found-Sw
049996              end-if
049998     end-if.
050010*
050020 sb206a-Exit.  exit section.
050030*
050040* Rule also excludes a year candidate once an earlier token has
050050* already been tagged a SUFFIX word - scanned here the same way
050060* Sb216b tests the suffix table, just run ahead of Sb216 itself
050070* since Sb206 votes before the suffix heuristic does.
050080*
050090 sb206b-Test-Earlier-Tok      section.
050100***********************************
050110*
050120     perform  sb206c-Test-One-Sfx
050130              varying WS-Kx from 1 by 1
050140              until WS-Kx > 14 or Sfx-Seen.
050150*
050160 sb206b-Exit.  exit section.
050170*
050180 sb206c-Test-One-Sfx          section.
050190***********************************
050200*
050210     if       WS-Tok-Upper (WS-Jx) = CR-Sfx-Entry (WS-Kx)
050220              move "Y" to WS-Sfx-Seen-Sw
050230     end-if.
050240*
050250 sb206c-Exit.  exit section.
050260*
050700 sb207-Date-Or-Month          section.
050900***********************************  weight 4
051000*
051100     perform  sb207a-Test-One-Tok
051200              varying WS-Ix from 2 by 1 until WS-Ix >
051210                      WS-Tok-Count.
051300*
051400 sb207-Exit.  exit section.
051500*
051600 sb207a-Test-One-Tok          section.
051700***********************************
051800*
051810* Matches either the month-name table or the slash date pattern -
051820* whichever the token is, the weight is the same, so month is
051830* tried first and the date pattern only tried when no month name
051840* matched.  The date side of the rule had never been coded at
051850* all before 1.12.
051860*
051900     perform  sb207b-Test-One-Month
052000              varying WS-Kx from 1 by 1 until WS-Kx > 12.
052010     perform  sb207c-Test-One-Date.
052100*
052200 sb207a-Exit.  exit section.
052300*
052400 sb207b-Test-One-Month        section.
052500***********************************
052600*
052700     if       WS-Tok-Upper (WS-Ix) (1:3) = CR-Mon-Entry (WS-Kx)
052710             (1:3)
052800              add 4 to WS-Scr-Entry (WS-Ix)
052900              go to sb207-Exit
053000     end-if.
053100*
053200 sb207b-Exit.  exit section.
053210*
053220 sb207c-Test-One-Date         section.
053230***********************************
053240*
053250* "D(1,2)/D(1,2)/D(2,4)" - split the token on its two slashes and
053260* numeric-test each part over its own occupied length only, the
053270* same reason Sb206a/Sb202a had to stop testing "Is Numeric"
053280* against the whole padded slot.
053290*
053300     move     zero to WS-Dt-Slash-Cnt.
053310     inspect  WS-Tok-Text (WS-Ix) tallying WS-Dt-Slash-Cnt
053320              for all "/".
053330     if       WS-Dt-Slash-Cnt not = 2
053340              go to sb207c-Exit
053350     end-if.
053360     move     spaces to WS-Dt-Part1 WS-Dt-Part2 WS-Dt-Part3.
053370     unstring WS-Tok-Text (WS-Ix) delimited by "/"
053380              into WS-Dt-Part1 WS-Dt-Part2 WS-Dt-Part3.
053390     move     zero to WS-Dt-Len1 WS-Dt-Len2 WS-Dt-Len3.
053400     inspect  WS-Dt-Part1 tallying WS-Dt-Len1
053410              for characters before initial space.
053420     inspect  WS-Dt-Part2 tallying WS-Dt-Len2
053430              for characters before initial space.
053440     inspect  WS-Dt-Part3 tallying WS-Dt-Len3
053450              for characters before initial space.
053460     if       WS-Dt-Len1 >= 1 and WS-Dt-Len1 <= 2
053470       and    WS-Dt-Len2 >= 1 and WS-Dt-Len2 <= 2
053480       and    WS-Dt-Len3 >= 2 and WS-Dt-Len3 <= 4
053490       and    WS-Dt-Part1 (1:WS-Dt-Len1) is numeric
053500       and    WS-Dt-Part2 (1:WS-Dt-Len2) is numeric
053510       and    WS-Dt-Part3 (1:WS-Dt-Len3) is numeric
053520              add 4 to WS-Scr-Entry (WS-Ix)
053530              go to sb207-Exit
053540     end-if.
053550*
053560 sb207c-Exit.  exit section.
053570*
053580 sb208-Alphanum               section.
053590***********************************  weight 5
053610*
053630     move     "N" to WS-Found-Sw.
053650     perform  sb208a-Test-One-Tok
053670              varying WS-Ix from 2 by 1
053690              until WS-Ix > WS-Tok-Count or Was-Found.
054100*
054200 sb208-Exit.  exit section.
054300*
054400 sb208a-Test-One-Tok          section.
054500***********************************
054600*
054700     if       WS-Tok-Text (WS-Ix) (1:1) not = "#"
054800              move zero to WS-Jx WS-Kx
054900              inspect WS-Tok-Text (WS-Ix) tallying WS-Jx
055000                      for all digits
055100              inspect WS-Tok-Text (WS-Ix) tallying WS-Kx
055200                      for all alphabetic-up
055300              if   WS-Jx > zero and WS-Kx > zero
055400                   add 5 to WS-Scr-Entry (WS-Ix)
055500                   move "Y" to WS-Found-Sw
055600              end-if
055700     end-if.
055800*
055900 sb208a-Exit.  exit section.
056000*
056100 sb209-Hash-Follow            section.
056200***********************************  weight 6
056300*
056400     move     "N" to WS-Found-Sw.
056500     perform  sb209a-Test-One-Tok
056600              varying WS-Ix from 1 by 1
056700              until WS-Ix > WS-Tok-Count - 2 or Was-Found.
056800*
056900 sb209-Exit.  exit section.
057000*
057100 sb209a-Test-One-Tok          section.
057200***********************************
057300*
057400     if       WS-Tok-Text (WS-Ix) (1:1) = "#"
057500       and    WS-Tok-Text (WS-Ix + 1) is alphabetic
057600              add 6 to WS-Scr-Entry (WS-Ix + 2)
057700              move "Y" to WS-Found-Sw
057800     end-if.
057900*
058000 sb209a-Exit.  exit section.
058100*
058200 sb210-Two-Title              section.
058300***********************************  weight 3
058400*
058500     if       WS-Tok-Count > 2
058600        and   WS-Tok-Text (1) (1:1) is alphabetic-up
058700        and   WS-Tok-Text (2) (1:1) is alphabetic-up
058800              add 3 to WS-Scr-Entry (2)
058900     end-if.
059000*
059100 sb210-Exit.  exit section.
059200*
059300 sb211-Stopword               section.
059400***********************************  weight 4
059500*
059600     perform  sb211a-Test-One-Tok
059700              varying WS-Ix from 2 by 1 until WS-Ix >
059710                      WS-Tok-Count.
059800*
059900 sb211-Exit.  exit section.
060000*
060100 sb211a-Test-One-Tok          section.
060200***********************************
060300*
060400     if       not Tok-Ends-Comma (WS-Ix)
060500              perform  sb211b-Test-One-Word
060600                       varying WS-Kx from 1 by 1 until WS-Kx > 22
060700     end-if.
060800*
060900 sb211a-Exit.  exit section.
061000*
061100 sb211b-Test-One-Word         section.
061200***********************************
061300*
061400     if       WS-Tok-Upper (WS-Ix) = CR-Stp-Entry (WS-Kx)
061500              add 4 to WS-Scr-Entry (WS-Ix)
061600              go to sb211-Exit
061700     end-if.
061800*
061900 sb211b-Exit.  exit section.
062000*
062100 sb212-Column-Alignment       section.
062200***********************************  weight 2
062300*
062400     move     zero to WS-Running-Len.
062500     move     "N" to WS-Found-Sw.
062600     perform  sb212a-Test-One-Tok
062700              varying WS-Ix from 1 by 1
062800              until WS-Ix > WS-Tok-Count or Was-Found.
062900*
063000 sb212-Exit.  exit section.
063100*
063200 sb212a-Test-One-Tok          section.
063300***********************************
063400*
063410* Tokens sit left-justified in their x(30) slot, so the padding
063420* to measure is the trailing run, not a leading one - Ws-Jx comes
063430* back as the pad, and 30 - Ws-Jx + 1 is the token's own printed
063440* length plus the one-space gap to the next token.
063450*
063500     move     zero to WS-Jx.
063600     inspect  WS-Tok-Text (WS-Ix) tallying WS-Jx
063700              for trailing spaces.
063800     compute  WS-Running-Len = WS-Running-Len + 31 - WS-Jx.
063900     if       WS-Running-Len >= 45 and WS-Ix > 1
064000              add  2 to WS-Scr-Entry (WS-Ix)
064100              move "Y" to WS-Found-Sw
064200     end-if.
064300*
064400 sb212a-Exit.  exit section.
064500*
064600 sb213-Last-Comma             section.
064700***********************************  weight 2
064800*
064900     move     zero to WS-Jx.
065000     perform  sb213a-Test-One-Tok
065100              varying WS-Ix from 1 by 1 until WS-Ix >
065110                      WS-Tok-Count.
065200     if       WS-Jx > zero and WS-Jx < WS-Tok-Count
065300              add 2 to WS-Scr-Entry (WS-Jx + 1)
065400     end-if.
065500*
065600 sb213-Exit.  exit section.
065700*
065800 sb213a-Test-One-Tok          section.
065900***********************************
066000*
066100     if       Tok-Ends-Comma (WS-Ix)
066200              move WS-Ix to WS-Jx
066300     end-if.
066400*
066500 sb213a-Exit.  exit section.
066600*
066700 sb214-City-Of                section.
066800***********************************  weight 5
066900*
067000     if       WS-Tok-Count > 3
067100        and   WS-Tok-Text (1) = "CITY" and WS-Tok-Text (2) = "OF"
067200              if   WS-Tok-Text (3) = "SAN"
067300                   add 5 to WS-Scr-Entry (4)
067400              else
067500                   add 5 to WS-Scr-Entry (3)
067600              end-if
067700     end-if.
067800*
067900 sb214-Exit.  exit section.
068000*
068100 sb215-Double-Space           section.
068200***********************************  weight 1
068300*
068400     move     zero to WS-Jx.
068500     inspect  LK-Block-Text tallying WS-Jx for all "  ".
068600     if       WS-Jx > zero
068700              unstring LK-Block-Text delimited by "  "
068800                       into WS-Normalized-Block
068900              move     zero to WS-Kx
069000              unstring WS-Normalized-Block delimited by all spaces
069100                       into WS-Normalized-Block
069200                       tallying WS-Kx
069300              if       WS-Kx > zero and WS-Kx < WS-Tok-Count
069400                       add 1 to WS-Scr-Entry (WS-Kx)
069500              end-if
069600     end-if.
069700*
069800 sb215-Exit.  exit section.
069900*
070000 sb216-Suffix                 section.
070100***********************************  weight 5
070200*
070300     perform  sb216a-Test-One-Tok
070400              varying WS-Ix from WS-Tok-Count by -1 until WS-Ix <
070410                      1.
070500*
070600 sb216-Exit.  exit section.
070700*
070800 sb216a-Test-One-Tok          section.
070900***********************************
071000*
071100     perform  sb216b-Test-One-Sfx
071200              varying WS-Kx from 1 by 1 until WS-Kx > 14.
071300*
071400 sb216a-Exit.  exit section.
071500*
071600 sb216b-Test-One-Sfx          section.
071700***********************************
071800*
071900     if       WS-Tok-Upper (WS-Ix) = CR-Sfx-Entry (WS-Kx)
072000              add  5 to WS-Scr-Entry (WS-Ix + 1)
072100              go to sb216-Exit
072200     end-if.
072300*
072400 sb216b-Exit.  exit section.
072500*
072600 sb217-Default                section.
072700***********************************  weight 1
072800*
072900     add      1 to WS-Scr-Entry (1).
073000*
073100 sb217-Exit.  exit section.
073200*
073300*-----------------------------------------------------------------
073400* Suffix Clamp.
073500*-----------------------------------------------------------------
073600*
073700 sb250-Suffix-Clamp           section.
073800***********************************
073900*
074000     move     zero to WS-Suffix-Ix.
074100     perform  sb250a-Test-One-Tok
074200              varying WS-Ix from 1 by 1 until WS-Ix >
074210                      WS-Tok-Count.
074300     if       WS-Suffix-Ix > zero
074400        and   WS-Best-Boundary > WS-Suffix-Ix + 1
074500        and   WS-Tok-Text (WS-Suffix-Ix + 1) (1:1) not = "#"
074600              compute WS-Best-Boundary = WS-Suffix-Ix + 1
074700     end-if.
074800*
074900 sb250-Exit.  exit section.
075000*
075100 sb250a-Test-One-Tok          section.
075200***********************************
075300*
075400     move     "N" to WS-Found-Sw.
075500     perform  sb250b-Test-One-Sfx
075600              varying WS-Kx from 1 by 1
075700              until WS-Kx > 14 or Was-Found.
075800*
075900 sb250a-Exit.  exit section.
076000*
076100 sb250b-Test-One-Sfx          section.
076200***********************************
076300*
076400     if       WS-Tok-Upper (WS-Ix) = CR-Sfx-Entry (WS-Kx)
076500              move WS-Ix to WS-Suffix-Ix
076600              move "Y" to WS-Found-Sw
076700     end-if.
076800*
076900 sb250b-Exit.  exit section.
077000*
077100*-----------------------------------------------------------------
077200* Assembly And Repairs.
077300*-----------------------------------------------------------------
077400*
077500 sb300-Assemble               section.
077600***********************************
077700*
077800     move     spaces to LK-Payee LK-Description.
077900     perform  sb300a-Append-Payee-Word
078000              varying WS-Ix from 1 by 1 until WS-Ix >=
078010                      WS-Best-Boundary.
078100     perform  sb300b-Append-Desc-Word
078200              varying WS-Ix from WS-Best-Boundary by 1
078300              until WS-Ix > WS-Tok-Count.
078400*
078500     if       LK-Description = spaces and WS-Tok-Count > 3
078600              move spaces to LK-Payee LK-Description
078700              perform sb300a-Append-Payee-Word
078800                      varying WS-Ix from 1 by 1 until WS-Ix > 3
078900              perform sb300b-Append-Desc-Word
079000                      varying WS-Ix from 4 by 1
079010                      until WS-Ix > WS-Tok-Count
079100     end-if.
079200*
079300 sb300-Exit.  exit section.
079400*
079500 sb300a-Append-Payee-Word     section.
079600***********************************
079700*
079800     string   LK-Payee delimited by space
079900              " " delimited by size
080000              WS-Tok-Text (WS-Ix) delimited by space
080100              into LK-Payee.
080200*
080300 sb300a-Exit.  exit section.
080400*
080500 sb300b-Append-Desc-Word      section.
080600***********************************
080700*
080800     string   LK-Description delimited by space
080900              " " delimited by size
081000              WS-Tok-Text (WS-Ix) delimited by space
081100              into LK-Description.
081200*
081300 sb300b-Exit.  exit section.
081400*
081500 sb310-Repair-Check           section.
081600***********************************
081700*
081800     move     "N" to WS-Found-Sw.
081900     if       LK-Description = spaces
082000              move "Y" to WS-Found-Sw
082100              go to sb310-Exit
082200     end-if.
082300     perform  sb310a-Test-One-Tok
082400              varying WS-Ix from 1 by 1 until WS-Ix >=
082410                      WS-Best-Boundary.
082500     move     "N" to WS-Found-Sw.
082600*
082700 sb310-Exit.  exit section.
082800*
082900 sb310a-Test-One-Tok          section.
083000***********************************
083100*
083200     if       WS-Ix > 1
083300              perform  sb311-Test-Repair-Token
083400              if       Was-Found
083500                       go to sb310-Exit
083600              end-if
083700     end-if.
083800*
083900 sb310a-Exit.  exit section.
084000*
084100 sb311-Test-Repair-Token      section.
084200***********************************
084300*
084400     move     "N" to WS-Found-Sw.
084500     if       not Tok-Ends-Comma (WS-Ix)
084600              perform  sb311a-Test-One-Stopword
084700                       varying WS-Kx from 1 by 1 until WS-Kx > 22
084800     end-if.
084900     perform  sb311b-Test-One-Month
085000              varying WS-Kx from 1 by 1 until WS-Kx > 12.
085100     if       WS-Tok-Text (WS-Ix) (1:1) not = "#"
085200              move zero to WS-Jx
085300              inspect WS-Tok-Text (WS-Ix) tallying WS-Jx for all
085310                      digits
085400              if     WS-Jx > zero
085500                     move "Y" to WS-Found-Sw
085600              end-if
085700     end-if.
085800*
085900 sb311-Exit.  exit section.
086000*
086100 sb311a-Test-One-Stopword     section.
086200***********************************
086300*
086400     if       WS-Tok-Upper (WS-Ix) = CR-Stp-Entry (WS-Kx)
086500              move "Y" to WS-Found-Sw
086600              go to sb311-Exit
086700     end-if.
086800*
086900 sb311a-Exit.  exit section.
087000*
087100 sb311b-Test-One-Month        section.
087200***********************************
087300*
087400     if       WS-Tok-Upper (WS-Ix) (1:3) = CR-Mon-Entry (WS-Kx)
087410             (1:3)
087500              move "Y" to WS-Found-Sw
087600              go to sb311-Exit
087700     end-if.
087800*
087900 sb311b-Exit.  exit section.
088000*
088100 sb320-Repair                 section.
088200***********************************
088300*
088400     move     "N" to WS-Found-Sw.
088500     perform  sb320a-Test-One-Tok
088600              varying WS-Ix from 2 by 1
088700              until WS-Ix > WS-Tok-Count or Was-Found.
088800     if       Was-Found
088900              perform  sb300-Assemble
089000     end-if.
089100*
089200 sb320-Exit.  exit section.
089300*
089400 sb320a-Test-One-Tok          section.
089500***********************************
089600*
089700     perform  sb311-Test-Repair-Token.
089800     if       Was-Found
089900              move WS-Ix to WS-Best-Boundary
090000     end-if.
090100*
090200 sb320a-Exit.  exit section.
090300*
