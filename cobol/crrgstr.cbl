000100*****************************************************************
000200*                                                                *
000300*                 Monthly Payment Register Parser                *
000400*         Scans the printed AP Checks/EFT register, splits      *
000500*         each row into a disbursement entry, and reports       *
000600*         control totals by month and by payee.                 *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*================================
001200*
001300      program-id.       crrgstr.
001400***
001500*    Author.           C. R. Whittaker.
001600***
001700*    Installation.     City Of El Cerrito - Finance Department.
001800***
001900*    Date-Written.     04/11/85.
002000***
002100*    Date-Compiled.
002200***
002300*    Security.         Confidential - City Of El Cerrito Finance
002400*                      Department Internal Use Only.
002500***
002600*    Remarks.          Driver for the monthly Payment Register
002700*                      batch run.  Reads the register as it is
002800*                      printed for the agenda packet
002810*(Register-In),
002900*                      groups each Check or EFT's lines into one
003000*                      chunk, parses the chunk into a disbursement
003100*                      entry, writes Entries-Out, and accumulates
003200*                      the control totals printed to Report-Out.
003300***
003400*    Called Modules.   Crsplit.  (Payee/description splitter)
003500*                      Crquad.   (Payee totals + quadrant layout)
003600***
003700*    Files Used.
003800*                      Register-In.   Raw register text lines.
003900*                      Entries-Out.   Parsed disbursement entries.
004000*                      Report-Out.    Stats / rollup report lines.
004100***
004200*-----------------------------------------------------------------
004300* Change Log.
004400*-----------------------------------------------------------------
004500* 04/11/85 crw - 1.00 Created for the November Finance Committee
004510*                     packet - first cut, Checks section only.
004700* 19/11/85 crw - 1.01 Added Accounts Payable - EFT's subsection
004710*                     handling - mode now tracked per chunk.
004900* 02/12/85 crw - 1.02 Voided/Reissued now recognised in the status
004910*                     word, not just the row-start line.
005100* 14/01/86 crw - 1.03 Skip-line list extended - "Open <digits>"
005110*                     and "Total <digits>" were leaking into
005120*                     chunks.
005300* 06/03/86 jdm - 1.04 Drop-voided switch added per Finance
005310*                     request - default still keeps voided entries
005400*                     on output.
005500* 21/08/87 jdm - 1.05 Amount widened - a refunding bond payment
005510*                     blew the old 7-digit field.
005700* 09/02/89 jdm - 1.06 Month/year now taken from the "To Payment
005710*                     Date", not the "From" date, per Finance
005720*                     memo.
005900* 17/07/91 tks - 1.07 Payee totals moved out to Crquad as a called
005910*                     module - this program was getting too big.
006100* 30/03/93 tks - 1.08 Check number kept as text throughout -
006110*                     leading zeros were being lost on the
006120*                     grant-fund checks.
006300* 11/11/94 tks - 1.09 Continuation line amount now overrides an
006310*                     earlier one - second Unstring was picking
006320*                     the first $ token it saw, not the last.
006600* 19/06/96 rwh - 1.10 Report-Out added - stats had been going to
006610*                     the console only, audit wanted a file.
006800* 04/02/99 rwh - 1.11 Year-2000 fix - Section-Year now carried as
006810*                     a full 4-digit field throughout; the old
006820*                     2-digit Ru-Year rollup key would have
006830*                     wrapped in Y2K.
007100* 23/09/00 rwh - 1.12 Month rollup table search now keyed on a
007110*                     single Yr-Mo field - sort was unstable
007120*                     across the century boundary otherwise.
007200* 14/05/02 dlp - 1.13 Ab020's bare "Accounts Payable" skip test
007210*                     was only checking the leading 16 bytes -
007220*                     matched the Checks/EFT subsection headers
007230*                     too, so the subsection tests further down
007240*                     never ran.  Added a whole-line-length check
007250*                     alongside the literal.
007400*-----------------------------------------------------------------
007500*
007600 environment             division.
007700*================================
007800*
007900 configuration           section.
008000 source-computer.        ncr-comten.
008100 object-computer.        ncr-comten.
008200 special-names.
008300     c01 is top-of-form
008400     class digits  is "0" thru "9".
008500*
008600 input-output            section.
008700 file-control.
008800 copy "selcrreg.cob".
008900 copy "selcrent.cob".
009000 copy "selcrrpt.cob".
009100*
009200 data                    division.
009300*================================
009400*
009500 file section.
009600*
009700 copy "fdcrreg.cob".
009800 copy "fdcrent.cob".
009900 copy "fdcrrpt.cob".
010000*
010100 working-storage section.
010200*------------------------
010300*
010400 77  prog-name               pic x(17)  value "crrgstr (1.12)".
010500*
010600 01  ws-file-status.
010700     03  CR-Reg-Status       pic xx.
010800     03  CR-Ent-Status       pic xx.
010900     03  CR-Rpt-Status       pic xx.
011000     03  filler              pic x(2).
011100*
011200 01  ws-switches.
011300     03  WS-Eof-Switch       pic x      value "N".
011400         88  Reg-Eof         value "Y".
011500     03  WS-Drop-Voided-Sw   pic x      value "N".
011600         88  Drop-Voided-On  value "Y".
011700     03  WS-Chunk-Open-Sw    pic x      value "N".
011800         88  Chunk-Is-Open   value "Y".
011900     03  WS-Section-Seen-Sw  pic x      value "N".
012000         88  Section-Seen    value "Y".
012100     03  WS-Mode             pic x(5)   value spaces.
012200         88  Mode-Is-Check   value "check".
012300         88  Mode-Is-Eft     value "eft  ".
012400     03  filler              pic x(4).
012500*
012600* Current section state, carried from the last section header.
012700*
012800 01  WS-Current-Section.
012900     03  WS-Cur-Month        pic 9(2)   value zero.
013000     03  WS-Cur-Year         pic 9(4)   value zero.
013100*
013200* Byte view of the section header fields, kept for the control-
013300* break trace Display that Ab050 drops out on a bad-break abend -
013400* easier for Op Services to read six raw bytes than chase two
013500* numeric fields through a core dump.  6 = 2 (month) + 4 (year).
013600*
013700 01  WS-Current-Section-As-Bytes  redefines WS-Current-Section.
013800     03  WS-Cur-Sec-Byte      occurs 6 times pic x.
013900*
014000* The open chunk - up to 8 continuation lines, 120 bytes each,
014100* held exactly as printed, joined at flush time.
014200*
014300 01  WS-Chunk-Area.
014400     03  WS-Chunk-Line-Cnt   binary-char unsigned value zero.
014500     03  WS-Chunk-Line       occurs 8 times  pic x(120).
014600*
014700* Fields peeled off the chunk's first (row-start) line.
014800*
014900 01  WS-Row-Fields.
015000     03  WS-Row-Number       pic x(7)   value spaces.
015100     03  WS-Row-Date         pic x(10)  value spaces.
015200     03  WS-Row-Status       pic x(16)  value spaces.
015300     03  WS-Row-Tail         pic x(120) value spaces.
015400     03  WS-Row-Voided-Sw    pic x      value "N".
015500         88  Row-Is-Voided   value "Y".
015600     03  filler              pic x(4).
015700 01  WS-Row-Tail-Save        pic x(120) value spaces.
015800*
015900* Joined payee/description block (tail + continuation text,
016000* amount tokens removed) handed to Crsplit, and the amount
016100* found anywhere in the chunk (last one found wins).
016200*
016300 01  WS-Block-Text           pic x(180) value spaces.
016400 01  WS-Block-Len            binary-short unsigned value zero.
016500 01  WS-Amount-Text          pic x(16)  value spaces.
016600 01  WS-Amount-Found-Sw      pic x      value "N".
016700     88  Amount-Was-Found    value "Y".
016800 01  WS-Strip-Discard        pic x(180) value spaces.
016900*
017000 01  WS-Split-Payee          pic x(40)  value spaces.
017100 01  WS-Split-Description    pic x(60)  value spaces.
017200*
017300* Working copy of the parsed entry before it is Stringed onto
017400* the Entries-Out line.
017500*
017600 copy "wscrent.cob".
017700*
017800* Accumulators for the Statistics unit.
017900*
018000 01  WS-Stats.
018100     03  WS-Stat-Row-Count   binary-long unsigned value zero.
018200     03  WS-Stat-Check-Count binary-long unsigned value zero.
018300     03  WS-Stat-Eft-Count   binary-long unsigned value zero.
018400     03  WS-Stat-Nonvoid-Tot pic s9(11)v99  comp-3  value zero.
018500     03  filler              pic x(4).
018600*
018700* Month-rollup and payee-total working tables.
018800*
018900 copy "wscrrup.cob".
019000 copy "wscrpay.cob".
019100*
019200* Money conversion work area - Ab035 strips "$" and commas out
019300* of the printed amount into this before the numeric move.
019400*
019500 01  WS-Money-Work.
019600     03  WS-Mny-Raw          pic x(16)  value spaces.
019700     03  WS-Mny-Sign         pic x      value space.
019800     03  WS-Mny-Digits       pic x(13)  value spaces.
019900     03  WS-Mny-Ix           binary-char unsigned value zero.
020000     03  WS-Mny-Ox           binary-char unsigned value zero.
020100     03  WS-Mny-Char         pic x      value space.
020200     03  WS-Mny-Numeric      pic s9(11)v99 value zero.
020300     03  WS-Mny-Dot-Pos      binary-char unsigned value zero.
020400     03  WS-Mny-Int-Len      binary-char unsigned value zero.
020500     03  WS-Mny-Int          pic x(11)  value spaces.
020600     03  WS-Mny-Frac         pic x(2)   value "00".
020700     03  WS-Mny-Build        pic x(13)  value zero.
020800     03  filler              pic x(2).
020900*
021000* Redefines the same money scratch area as a straight byte
021100* string when Ab035 needs to test it char by char against the
021200* Digits class rather than field by field.  76 = 16 + 1 + 13 + 1
021300* + 1 + 1 + 13 + 1 + 1 + 11 + 2 + 13 + 2 (filler).
021400*
021500 01  WS-Mny-As-Bytes  redefines WS-Money-Work
021600                                pic x(76).
021700*
021800* Scratch indexes / counters used across several paragraphs.
021900*
022000 01  WS-Subscripts.
022100     03  WS-Ix               binary-char unsigned value zero.
022200     03  WS-Jx               binary-char unsigned value zero.
022300     03  WS-Lx               binary-short unsigned value zero.
022400     03  WS-Found-Sw         pic x      value "N".
022500         88  Was-Found       value "Y".
022600     03  WS-Stop-Sw          pic x      value "N".
022700     03  filler              pic x(4).
022800*
022900 01  WS-Edit-Out.
023000     03  WS-Edit-Amt         pic -(10)9.99.
023100     03  WS-Edit-Amt2        pic -(12)9.99.
023200     03  WS-Edit-Amt3        pic -(12)9.99.
023300     03  WS-Edit-Amt4        pic -(12)9.99.
023400     03  filler              pic x(4).
023500*
023600* Alternate view of the parsed row-start fields, used by Ab021
023700* when it only needs to look at the raw 120-byte image rather
023800* than the Number/Date/Status/Tail breakout above.
023900*
024000 01  WS-Row-Fields-As-Text  redefines WS-Row-Fields
024100                                pic x(158).
024200*
024210* Upper-case scratch copies used only for case-insensitive literal
024220* tests - the register prints headings and status words in mixed
024230* case, but Ab020/Ab031/Ab040 still test against fixed literals.
024240* Original-case fields are never disturbed; only these copies are
024250* folded to upper case before a test runs against them.
024260*
024270 01  WS-Line-Text-Upper      pic x(120) value spaces.
024280 01  WS-Row-Tail-Upper       pic x(120) value spaces.
024285 01  WS-Row-Status-Upper     pic x(16)  value spaces.
024290*
024300 01  WS-Report-Line          pic x(100) value spaces.
024400*
024500* Swap area for Ab091's insertion sort - sized to one Rup-Entry
024600* occurrence (6+2+4+7+7+7+6 bytes), moved as a plain byte string.
024700*
024800 01  WS-Rup-Swap              pic x(39) value spaces.
024900*
025000 procedure division.
025100*==================
025200*
025300 aa000-Main                  section.
025400***********************************
025500*
025600     perform  aa010-Open-Files.
025700     perform  ab010-Scan-Lines until Reg-Eof.
025800     if       Chunk-Is-Open
025900              perform  ab030-Parse-Chunk
026000     end-if.
026100     perform  ab080-Run-Quadrant.
026200     perform  ab090-Print-Report.
026300     perform  aa090-Close-Files.
026400     goback.
026500*
026600 aa000-Exit.  exit section.
026700*
026800 aa010-Open-Files             section.
026900***********************************
027000*
027100     open     input  Register-In-File.
027200     open     output Entries-Out-File.
027300     open     output Report-Out-File.
027400     move     "Section-Month,Section-Year,Ap-Type,Check-Number,"
027500           &  "Pay-Date,Status,Source,Payee,Description,Amount,"
027600           &  "Voided" to CR-Entry-Out-Line.
027700     write    CR-Entry-Out-Line.
027800*
027900 aa010-Exit.  exit section.
028000*
028100 aa090-Close-Files            section.
028200***********************************
028300*
028400     close    Register-In-File.
028500     close    Entries-Out-File.
028600     close    Report-Out-File.
028700*
028800 aa090-Exit.  exit section.
028900*
029000*-----------------------------------------------------------------
029100* Register Line Scanner / Chunker.
029200*-----------------------------------------------------------------
029300*
029400 ab010-Scan-Lines             section.
029500***********************************
029600*
029700     read     Register-In-File next record
029800              at end
029900                       move "Y" to WS-Eof-Switch
030000                       go to ab010-Exit
030100     end-read.
030200*
030300     move     CR-Line-Text to WS-Report-Line.
030400     perform  ab020-Classify-Line.
030500*
030600 ab010-Exit.  exit section.
030700*
030800 ab020-Classify-Line          section.
030900***********************************
031000*
031100* Right-trimmed length of the line, used by several tests below.
031200*
031300     move     zero to WS-Lx.
031400     inspect  CR-Line-Text tallying WS-Lx
031500              for characters before initial "  ".
031600     if       WS-Lx = zero
031700              go to ab020-Exit
031800     end-if.
031900*
032000* Upper-cased once per line - heading and status text comes off
032010* the printer in mixed case ("Open", "Voided", "Accounts
032020* Payable"), but the literal tests below are written in fixed
032030* upper case, so the copy is folded before testing it.
032040*
032050     move     CR-Line-Text to WS-Line-Text-Upper.
032060     inspect  WS-Line-Text-Upper converting
032070              "abcdefghijklmnopqrstuvwxyz"
032080              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032090*
032100* 1. Skip lines (totals / banners) - a short literal scan list.
032110*
032120* "Accounts Payable" bare is the banner line on its own - the
032130* whole-line length is checked, not just the leading 16 bytes,
032140* because "Accounts Payable - Checks" and "Accounts Payable -
032150* EFT's" start with those same 16 bytes and are subsection
032160* headers, not banners to discard (1.13).
032200*
032300     if       WS-Line-Text-Upper (1:12) = "TOTAL CHECKS"
032400        or    WS-Line-Text-Upper (1:9)  = "TOTAL EFT"
032500        or    WS-Line-Text-Upper (1:13) = "CHECKS & EFT"
032600        or    WS-Line-Text-Upper (1:10) = "ALL STATUS"
032700        or    WS-Line-Text-Upper (1:11) = "GRAND TOTAL"
032750        or   (WS-Line-Text-Upper (1:16) = "ACCOUNTS PAYABLE"
032760              and WS-Lx = 16)
032900        or    WS-Line-Text-Upper (1:7)  = "PAYROLL"
033000        or    WS-Line-Text-Upper (1:18) = "CITY OF EL CERRITO"
033100        or    WS-Line-Text-Upper (1:16) = "PAYMENT REGISTER"
033200        or    WS-Line-Text-Upper (1:6)  = "VOIDED"
033300              go to ab020-Exit
033400     end-if.
033500*
033600* "Open " runs 5 bytes and "Total " runs 6 - the digit that
033610* follows each banner word lands one column later for "Total ",
033620* so the two are tested one at a time instead of sharing a move.
033700*
033800     if       WS-Line-Text-Upper (1:5) = "OPEN "
033900              move  CR-Line-Text (6:1) to WS-Mny-Char
034000              if    WS-Mny-Char is numeric
034100                    go to ab020-Exit
034200              end-if
034300     end-if.
034400     if       WS-Line-Text-Upper (1:6) = "TOTAL "
034410              move  CR-Line-Text (7:1) to WS-Mny-Char
034420              if    WS-Mny-Char is numeric
034430                    go to ab020-Exit
034440              end-if
034450     end-if.
034460*
034470* 2. Section header - "From Payment Date: ... To Payment Date:
034480* ..."
034490*
034500     if       WS-Line-Text-Upper (1:19) = "FROM PAYMENT DATE: "
034600              if     Chunk-Is-Open
034700                     perform  ab030-Parse-Chunk
034800              end-if
034900              perform  ab025-Set-Section-From-Line
035000              move   "Y" to WS-Section-Seen-Sw
035100              move   "check" to WS-Mode
035200              go to ab020-Exit
035300     end-if.
035400*
035500* 3/4. Checks / EFT subsection headers.
035600*
035700     if       WS-Line-Text-Upper (1:24)
035710              = "ACCOUNTS PAYABLE - CHECK"
035800              if     Chunk-Is-Open
035900                     perform ab030-Parse-Chunk
036000              end-if
036100              move   "check" to WS-Mode
036200              go to ab020-Exit
036300     end-if.
036400     if       WS-Line-Text-Upper (1:20) = "ACCOUNTS PAYABLE - EF"
036500              if     Chunk-Is-Open
036600                     perform ab030-Parse-Chunk
036700              end-if
036800              move   "eft  " to WS-Mode
036900              go to ab020-Exit
037000     end-if.
037100*
037200* 5. Nothing seen yet - ignore.
037300*
037400     if       not Section-Seen
037500              go to ab020-Exit
037600     end-if.
037700*
037800* 6/7. Row-start vs. continuation, decided by whether the line's
037900* first non-blank run is all digits, 3-7 characters long.
038000*
038100     perform  ab021-Test-Row-Start.
038200     if       Was-Found
038300              if     Chunk-Is-Open
038400                     perform ab030-Parse-Chunk
038500              end-if
038600              move   "Y" to WS-Chunk-Open-Sw
038700              move   1 to WS-Chunk-Line-Cnt
038800              move   CR-Line-Text to WS-Chunk-Line (1)
038900              perform  ab022-Test-Amount-Ends-Line
039000              if     Was-Found
039100                     perform ab030-Parse-Chunk
039200              end-if
039300     else
039400              if     Chunk-Is-Open
039500                     add  1 to WS-Chunk-Line-Cnt
039600                     move CR-Line-Text
039700                       to WS-Chunk-Line (WS-Chunk-Line-Cnt)
039800                     perform  ab022-Test-Amount-Ends-Line
039900                     if   Was-Found
040000                          perform ab030-Parse-Chunk
040010                     end-if
040020              end-if
040030     end-if.
040040*
040050 ab020-Exit.  exit section.
040500*
040600 ab021-Test-Row-Start         section.
040700***********************************
040800*
040900* First 3-7 bytes all digits, followed by a space and a date
041000* token, is taken as a row-start line.
041100*
041200     move     "N" to WS-Found-Sw.
041300     move     "N" to WS-Stop-Sw.
041400     move     zero to WS-Ix.
041500     perform  ab021a-Scan-One-Char
041600              varying WS-Ix from 1 by 1
041700              until WS-Ix > 7 or WS-Stop-Sw = "Y".
041800     if       WS-Stop-Sw = "Y"
041900              subtract 1 from WS-Ix
042000     end-if.
042100     subtract 1 from WS-Ix giving WS-Lx.
042200     if       WS-Lx >= 3 and WS-Lx <= 7
042300        and   CR-Line-Text (WS-Ix:1) = space
042400        and   CR-Line-Text (WS-Ix + 3:1) = "/"
042500              move "Y" to WS-Found-Sw
042600     end-if.
042700*
042800 ab021-Exit.  exit section.
042900*
043000 ab021a-Scan-One-Char         section.
043100***********************************
043200*
043300     if       CR-Line-Text (WS-Ix:1) = space
043400           or CR-Line-Text (WS-Ix:1) is not numeric
043500              move "Y" to WS-Stop-Sw
043600     end-if.
043700*
043800 ab021a-Exit.  exit section.
043900*
044000 ab022-Test-Amount-Ends-Line  section.
044100***********************************
044200*
044300* True when the line (right trimmed) ends in an amount token -
044400* tested the cheap way, by looking for a "$" anywhere in the
044500* trailing 20 bytes of the trimmed text.
044600*
044700     move     "N" to WS-Found-Sw.
044800     move     zero to WS-Lx.
044900     inspect  CR-Line-Text tallying WS-Lx for characters
045000              before initial "  ".
045100     if       WS-Lx > 20
045200              move WS-Lx to WS-Ix
045300              subtract 19 from WS-Ix
045400     else
045500              move 1 to WS-Ix
045600     end-if.
045700     if       CR-Line-Text (WS-Ix:20) is not equal to spaces
045800              inspect CR-Line-Text (WS-Ix:20) tallying WS-Jx
045900                      for all "$"
046000              if      WS-Jx > zero
046100                      move "Y" to WS-Found-Sw
046200              end-if
046300     end-if.
046400*
046500 ab022-Exit.  exit section.
046600*
046700 ab025-Set-Section-From-Line  section.
046800***********************************
046900*
047000* Pulls the "To Payment Date: M/D/YYYY" month and year out of the
047100* section header - unstrung on the word "TO" then on the slashes.
047110* Runs against the upper-cased copy Ab020 already built, since
047120* only the digits that follow are kept.
047200*
047300     move     spaces to WS-Block-Text.
047400     unstring WS-Line-Text-Upper delimited by "TO PAYMENT DATE:"
047500              into WS-Row-Status WS-Block-Text.
047600     unstring WS-Block-Text delimited by "/"
047700              into WS-Row-Date WS-Row-Status WS-Block-Text.
047800     move     WS-Row-Date  to WS-Cur-Month.
047900     move     WS-Block-Text (1:4) to WS-Cur-Year.
048000*
048100 ab025-Exit.  exit section.
048200*
048300*-----------------------------------------------------------------
048400* Chunk Parser.
048500*-----------------------------------------------------------------
048600*
048700 ab030-Parse-Chunk            section.
048800***********************************
048900*
049000     move     WS-Chunk-Line (1) to WS-Row-Tail.
049100     perform  ab031-Split-Row-Start-Line.
049200     perform  ab040-Voided-Test.
049300     perform  ab032-Build-Block-Text.
049400     move     "N" to WS-Amount-Found-Sw.
049500     move     spaces to WS-Amount-Text.
049600     perform  ab033-Strip-Amount-From-Tail.
049700*
049800     move     spaces to WS-Split-Payee WS-Split-Description.
049900     if       Amount-Was-Found
050000              perform  ab035-Money-Convert
050100              call     "crsplit" using WS-Block-Text
050200                                        WS-Split-Payee
050300                                        WS-Split-Description
050400     else
050500              move     zero to WS-Mny-Numeric
050600     end-if.
050700*
050800     move     WS-Cur-Month         to CR-Ent-Section-Month.
050900     move     WS-Cur-Year          to CR-Ent-Section-Year.
051000     if       Mode-Is-Eft
051100              move "eft  "         to CR-Ent-Ap-Type
051200     else
051300              move "check"         to CR-Ent-Ap-Type
051400     end-if.
051500     move     WS-Row-Number        to CR-Ent-Check-Number.
051600     move     WS-Row-Date          to CR-Ent-Pay-Date.
051700     move     WS-Row-Status        to CR-Ent-Status.
051800     move     "Accounts Payable"   to CR-Ent-Source.
051900     move     WS-Split-Payee       to CR-Ent-Payee.
052000     move     WS-Split-Description to CR-Ent-Description.
052100     move     WS-Mny-Numeric       to CR-Ent-Amount.
052200     if       Row-Is-Voided
052300              move "Y" to CR-Ent-Voided-Flag
052400     else
052500              move "N" to CR-Ent-Voided-Flag
052600     end-if.
052700*
052800     if       not Row-Is-Voided or not Drop-Voided-On
052900              perform  ab050-Write-Entry
053000     end-if.
053100     perform  ab060-Accum-Stats.
053200     perform  ab070-Accum-Rollup.
053300     perform  ab075-Accum-Payee.
053400*
053500     move     "N" to WS-Chunk-Open-Sw.
053600     move     zero to WS-Chunk-Line-Cnt.
053700*
053800 ab030-Exit.  exit section.
053900*
054000 ab031-Split-Row-Start-Line   section.
054100***********************************
054200*
054300     move     spaces to WS-Row-Number WS-Row-Date WS-Row-Status.
054400     unstring WS-Row-Tail delimited by space
054500              into WS-Row-Number WS-Row-Date WS-Row-Status
054600              WS-Block-Text WS-Block-Text.
054700*
054800* Everything after "Accounts Payable" is the tail handed on to
054900* the block builder.  The match is case-insensitive - done on an
054910* upper-cased scratch copy, with the pointer it leaves used to
054920* slice the original-case tail out of the saved line - Crsplit
054930* needs the payee/description text in its printed case.
055000*
055100     move     zero to WS-Ix.
055200     move     WS-Row-Tail to WS-Row-Tail-Upper.
055210     inspect  WS-Row-Tail-Upper converting
055220              "abcdefghijklmnopqrstuvwxyz"
055230              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055300     inspect  WS-Row-Tail-Upper tallying WS-Ix
055400              for all "ACCOUNTS PAYABLE".
055500     if       WS-Ix > zero
055600              move     WS-Row-Tail to WS-Row-Tail-Save
055700              move     1 to WS-Lx
055800              unstring WS-Row-Tail-Upper delimited by
055810                       "ACCOUNTS PAYABLE"
055900                       into WS-Block-Text
055910                       with pointer WS-Lx
055950              move     WS-Row-Tail-Save (WS-Lx:) to WS-Row-Tail
055960     end-if.
055970*
056000 ab031-Exit.  exit section.
056100*
056200 ab032-Build-Block-Text       section.
056300***********************************
056400*
056500* Joins the row-start tail and every continuation line with a
056600* single space, amount tokens still in place - Ab033 pulls the
056700* amount back out after the join so "later wins" is simple.
056800*
056900     move     WS-Row-Tail to WS-Block-Text.
057000     if       WS-Chunk-Line-Cnt > 1
057100              perform  ab032a-Append-One-Line
057200                       varying WS-Ix from 2 by 1
057300                       until WS-Ix > WS-Chunk-Line-Cnt
057400     end-if.
057500*
057600 ab032-Exit.  exit section.
057700*
057800 ab032a-Append-One-Line       section.
057900***********************************
058000*
058100     string   WS-Block-Text delimited by space
058200              " " delimited by size
058300              WS-Chunk-Line (WS-Ix) delimited by space
058400              into WS-Block-Text.
058500*
058600 ab032a-Exit.  exit section.
058700*
058800 ab033-Strip-Amount-From-Tail section.
058900***********************************
059000*
059100* Finds the right-most "$" run in the joined block and lifts it
059200* out as the amount, leaving the rest as payee/description text.
059300*
059400     move     zero to WS-Ix.
059500     inspect  WS-Block-Text tallying WS-Ix for all "$".
059600     if       WS-Ix = zero
059700              go to ab033-Exit
059800     end-if.
059900     move     "Y" to WS-Amount-Found-Sw.
060000     unstring WS-Block-Text delimited by "$"
060100              into WS-Strip-Discard WS-Amount-Text
060200              count in WS-Lx
060300              with pointer WS-Lx.
060400*
060500 ab033-Exit.  exit section.
060600*
060700*-----------------------------------------------------------------
060800* Money Handling.
060900*-----------------------------------------------------------------
061000*
061100 ab035-Money-Convert          section.
061200***********************************
061300*
061400* Strips "$", commas, and spaces out of Ws-Amount-Text, keeps a
061500* leading "-" if present, and moves the remaining digits straight
061600* across - no rounding, the register never prints partial cents.
061700*
061800     move     zero to WS-Mny-Numeric.
061900     move     space to WS-Mny-Sign.
062000     move     spaces to WS-Mny-Digits.
062100     move     zero to WS-Mny-Ox.
062200     if       WS-Amount-Text (1:1) = "-"
062300              move "-" to WS-Mny-Sign
062400     end-if.
062500     perform  ab035a-Strip-One-Char
062600              varying WS-Mny-Ix from 1 by 1 until WS-Mny-Ix > 16.
062700     if       WS-Mny-Digits = spaces
062800              move zero to WS-Mny-Numeric
062900     else
063000*
063100* Split the digit string on its decimal point by hand - no
063200* intrinsic function is used for this shop's compiler.  Ws-Mny-
063300* Build ends up as thirteen straight digit characters (eleven
063400* integer, two cents) which a plain numeric Move then lines up
063500* against Ws-Mny-Numeric's S9(11)V99 picture.
063600*
063700              move     zero to WS-Mny-Dot-Pos
063800              perform  ab035b-Find-Dot
063900                       varying WS-Mny-Ix from 1 by 1
064000                       until WS-Mny-Ix > 13 or WS-Mny-Dot-Pos >
064010                               zero
064100              move     spaces to WS-Mny-Int
064200              move     "00"   to WS-Mny-Frac
064300              if       WS-Mny-Dot-Pos > zero
064400                       compute WS-Mny-Int-Len = WS-Mny-Dot-Pos - 1
064500                       if     WS-Mny-Int-Len > zero
064600                              compute WS-Mny-Ox = 12 -
064610                                      WS-Mny-Int-Len
064700                              move WS-Mny-Digits
064710                                      (1:WS-Mny-Int-Len)
064800                                to WS-Mny-Int
064810                                        (WS-Mny-Ox:WS-Mny-Int-Len)
064900                       end-if
065000                       compute WS-Mny-Ox = WS-Mny-Dot-Pos + 1
065010                       if     WS-Mny-Digits (WS-Mny-Ox:1) not =
065020                               space
065100                              move WS-Mny-Digits (WS-Mny-Ox:1)
065200                                to WS-Mny-Frac (1:1)
065300                       end-if
065310                       compute WS-Mny-Ox = WS-Mny-Dot-Pos + 2
065400                       if     WS-Mny-Digits (WS-Mny-Ox:1) not =
065410                               space
065500                              move WS-Mny-Digits (WS-Mny-Ox:1)
065600                                to WS-Mny-Frac (2:1)
065700                       end-if
065800              else
065900                       move     zero to WS-Mny-Ox
066000                       perform  ab035c-Count-Int-Digit
066100                                varying WS-Mny-Ix from 1 by 1
066200                                until WS-Mny-Ix > 13
066300                       if     WS-Mny-Ox > zero
066400                              move WS-Mny-Digits (1:WS-Mny-Ox)
066500                                to WS-Mny-Int (12 -
066510                                        WS-Mny-Ox:WS-Mny-Ox)
066600                       end-if
066700              end-if
066800              inspect  WS-Mny-Int replacing all space by "0"
066900              move     spaces to WS-Mny-Build
067000              string   WS-Mny-Int  delimited by size
067100                       WS-Mny-Frac delimited by size
067200                       into WS-Mny-Build
067300              end-string
067400              move     WS-Mny-Build to WS-Mny-Numeric
067500              if     WS-Mny-Sign = "-"
067600                     multiply -1 by WS-Mny-Numeric
067700              end-if
067800     end-if.
067900*
068000 ab035-Exit.  exit section.
068100*
068200 ab035a-Strip-One-Char        section.
068300***********************************
068400*
068500     move     WS-Amount-Text (WS-Mny-Ix:1) to WS-Mny-Char.
068600     if       WS-Mny-Char is numeric or WS-Mny-Char = "."
068700              add 1 to WS-Mny-Ox
068800              move WS-Mny-Char
068900                to WS-Mny-Digits (WS-Mny-Ox:1)
069000     end-if.
069100*
069200 ab035a-Exit.  exit section.
069300*
069400 ab035b-Find-Dot              section.
069500***********************************
069600*
069700     if       WS-Mny-Digits (WS-Mny-Ix:1) = "."
069800              move WS-Mny-Ix to WS-Mny-Dot-Pos
069900     end-if.
070000*
070100 ab035b-Exit.  exit section.
070200*
070300 ab035c-Count-Int-Digit       section.
070400***********************************
070500*
070600     if       WS-Mny-Digits (WS-Mny-Ix:1) not = space
070700              add 1 to WS-Mny-Ox
070800     end-if.
070900*
071000 ab035c-Exit.  exit section.
071100*
071200*-----------------------------------------------------------------
071300* Voided Detection.
071400*-----------------------------------------------------------------
071500*
071600 ab040-Voided-Test            section.
071700***********************************
071800*
071810* "Void" prints "Voided" and "Voided/Reissued" both, and in
071820* ordinary sentence case, not upper case - the tail and the
071830* status word are each folded to an upper-cased scratch copy
071840* before the VOID scan runs against them.
071850*
071900     move     "N" to WS-Row-Voided-Sw.
072000     move     zero to WS-Ix.
072010     move     WS-Row-Tail to WS-Row-Tail-Upper.
072020     inspect  WS-Row-Tail-Upper converting
072030              "abcdefghijklmnopqrstuvwxyz"
072040              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
072100     inspect  WS-Row-Tail-Upper tallying WS-Ix for all "VOID".
072200     if       WS-Ix > zero
072300              move "Y" to WS-Row-Voided-Sw
072400              go to ab040-Exit
072500     end-if.
072600     move     zero to WS-Ix.
072610     move     WS-Row-Status to WS-Row-Status-Upper.
072620     inspect  WS-Row-Status-Upper converting
072630              "abcdefghijklmnopqrstuvwxyz"
072640              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
072700     inspect  WS-Row-Status-Upper tallying WS-Ix for all "VOID".
072800     if       WS-Ix > zero
072900              move "Y" to WS-Row-Voided-Sw
073000     end-if.
073100*
073200 ab040-Exit.  exit section.
073300*
073400*-----------------------------------------------------------------
073500* Entry Writer.
073600*-----------------------------------------------------------------
073700*
073800 ab050-Write-Entry            section.
073900***********************************
074000*
074100     move     CR-Ent-Amount to WS-Edit-Amt.
074200     move     spaces to CR-Entry-Out-Line.
074300     string   CR-Ent-Section-Month delimited by size
074400              "," delimited by size
074500              CR-Ent-Section-Year  delimited by size
074600              "," delimited by size
074700              CR-Ent-Ap-Type       delimited by size
074800              "," delimited by size
074900              CR-Ent-Check-Number  delimited by size
075000              "," delimited by size
075100              CR-Ent-Pay-Date      delimited by size
075200              "," delimited by size
075300              CR-Ent-Status        delimited by size
075400              "," delimited by size
075500              CR-Ent-Source        delimited by size
075600              "," delimited by size
075700              CR-Ent-Payee         delimited by size
075800              "," delimited by size
075900              CR-Ent-Description   delimited by size
076000              "," delimited by size
076100              WS-Edit-Amt          delimited by size
076200              "," delimited by size
076300              CR-Ent-Voided-Flag   delimited by size
076400              into CR-Entry-Out-Line
076500     end-string.
076600     write    CR-Entry-Out-Line.
076700*
076800 ab050-Exit.  exit section.
076900*
077000*-----------------------------------------------------------------
077100* Statistics.
077200*-----------------------------------------------------------------
077300*
077400 ab060-Accum-Stats            section.
077500***********************************
077600*
077700     add      1 to WS-Stat-Row-Count.
077800     if       Ent-Is-Check
077900              add 1 to WS-Stat-Check-Count
078000     else
078100              add 1 to WS-Stat-Eft-Count
078200     end-if.
078300     if       not Row-Is-Voided
078400              add CR-Ent-Amount to WS-Stat-Nonvoid-Tot
078500     end-if.
078600*
078700 ab060-Exit.  exit section.
078800*
078900*-----------------------------------------------------------------
079000* Month Rollups (Control Break On Section Month/Year).
079100*-----------------------------------------------------------------
079200*
079300 ab070-Accum-Rollup           section.
079400***********************************
079500*
079600     if       Row-Is-Voided
079700              go to ab070-Exit
079800     end-if.
079900     move     "N" to WS-Found-Sw.
080000     perform  ab070a-Test-One-Rollup
080100              varying CR-Rup-Ix from 1 by 1
080200              until CR-Rup-Ix > CR-Rup-Count or Was-Found.
080300     if       Was-Found
080400              subtract 1 from CR-Rup-Ix
080500     end-if.
080600     if       not Was-Found
080700              add  1 to CR-Rup-Count
080800              set  CR-Rup-Ix to CR-Rup-Count
080900              move WS-Cur-Month to CR-Rup-Month (CR-Rup-Ix)
081000              move WS-Cur-Year  to CR-Rup-Year  (CR-Rup-Ix)
081100              compute CR-Rup-Sort-Yr-Mo (CR-Rup-Ix)
081200                    = WS-Cur-Year * 100 + WS-Cur-Month
081300              move zero to CR-Rup-Checks (CR-Rup-Ix)
081400                           CR-Rup-Efts   (CR-Rup-Ix)
081500                           CR-Rup-Grand  (CR-Rup-Ix)
081600     end-if.
081700     if       Ent-Is-Check
081800              add  CR-Ent-Amount to CR-Rup-Checks (CR-Rup-Ix)
081900     else
082000              add  CR-Ent-Amount to CR-Rup-Efts   (CR-Rup-Ix)
082100     end-if.
082200     add      CR-Ent-Amount to CR-Rup-Grand (CR-Rup-Ix).
082300*
082400 ab070-Exit.  exit section.
082500*
082600 ab070a-Test-One-Rollup       section.
082700***********************************
082800*
082900     if       CR-Rup-Month (CR-Rup-Ix) = WS-Cur-Month
083000       and    CR-Rup-Year  (CR-Rup-Ix) = WS-Cur-Year
083100              move "Y" to WS-Found-Sw
083200     end-if.
083300*
083400 ab070a-Exit.  exit section.
083500*
083600*-----------------------------------------------------------------
083700* Payee Totals (Table Handed On To Crquad At Eof).
083800*-----------------------------------------------------------------
083900*
084000 ab075-Accum-Payee            section.
084100***********************************
084200*
084300     if       Row-Is-Voided
084400              go to ab075-Exit
084500     end-if.
084600     move     "N" to WS-Found-Sw.
084700     perform  ab075a-Test-One-Payee
084800              varying CR-Pay-Ix from 1 by 1
084900              until CR-Pay-Ix > CR-Pay-Count or Was-Found.
085000     if       Was-Found
085100              subtract 1 from CR-Pay-Ix
085200     end-if.
085300     if       not Was-Found
085400              add  1 to CR-Pay-Count
085500              set  CR-Pay-Ix to CR-Pay-Count
085600              move CR-Ent-Payee to CR-Pay-Name (CR-Pay-Ix)
085700              move zero to CR-Pay-Total (CR-Pay-Ix)
085800     end-if.
085900     add      CR-Ent-Amount to CR-Pay-Total (CR-Pay-Ix).
086000*
086100 ab075-Exit.  exit section.
086200*
086300 ab075a-Test-One-Payee        section.
086400***********************************
086500*
086600     if       CR-Pay-Name (CR-Pay-Ix) = CR-Ent-Payee
086700              move "Y" to WS-Found-Sw
086800     end-if.
086900*
087000 ab075a-Exit.  exit section.
087100*
087200*-----------------------------------------------------------------
087300* Payee Totals + Quadrant Layout Hand-Off.
087400*-----------------------------------------------------------------
087500*
087600 ab080-Run-Quadrant           section.
087700***********************************
087800*
087900     call     "crquad" using CR-Payee-Table.
088000*
088100 ab080-Exit.  exit section.
088200*
088300*-----------------------------------------------------------------
088400* Report Printing.
088500*-----------------------------------------------------------------
088600*
088700 ab090-Print-Report           section.
088800***********************************
088900*
089000     move     spaces to WS-Report-Line.
089100     move     WS-Stat-Nonvoid-Tot to WS-Edit-Amt2.
089200     string   "Rows: " delimited by size
089300              WS-Stat-Row-Count delimited by size
089400              "  (checks=" delimited by size
089500              WS-Stat-Check-Count delimited by size
089600              ", efts=" delimited by size
089700              WS-Stat-Eft-Count delimited by size
089800              ")" delimited by size
089900              into WS-Report-Line.
090000     move     WS-Report-Line to CR-Report-Line.
090100     write    CR-Report-Line.
090200*
090300     move     spaces to WS-Report-Line.
090400     string   "Total (non-void): $" delimited by size
090500              WS-Edit-Amt2 delimited by size
090600              into WS-Report-Line.
090700     move     WS-Report-Line to CR-Report-Line.
090800     write    CR-Report-Line.
090900*
091000* Month rollups, ordered by Year then Month - a straight
091100* insertion sort, the table is never more than a few dozen rows.
091200*
091300     perform  ab091-Sort-Rollup-Table.
091400     perform  ab090a-Print-One-Rollup
091500              varying CR-Rup-Ix from 1 by 1
091600              until CR-Rup-Ix > CR-Rup-Count.
091700*
091800 ab090-Exit.  exit section.
091900*
092000 ab090a-Print-One-Rollup      section.
092100***********************************
092200*
092300     move     spaces to WS-Report-Line.
092400     move     CR-Rup-Checks (CR-Rup-Ix) to WS-Edit-Amt2.
092500     move     CR-Rup-Efts   (CR-Rup-Ix) to WS-Edit-Amt3.
092600     move     CR-Rup-Grand  (CR-Rup-Ix) to WS-Edit-Amt4.
092700     string   "  " delimited by size
092800              CR-Rup-Month (CR-Rup-Ix) delimited by size
092900              "/" delimited by size
093000              CR-Rup-Year (CR-Rup-Ix) delimited by size
093100              ": checks=$" delimited by size
093200              WS-Edit-Amt2 delimited by size
093300              "  efts=$" delimited by size
093400              WS-Edit-Amt3 delimited by size
093500              "  grand=$" delimited by size
093600              WS-Edit-Amt4 delimited by size
093700              into WS-Report-Line.
093800     move     WS-Report-Line to CR-Report-Line.
093900     write    CR-Report-Line.
094000*
094100 ab090a-Exit.  exit section.
094200*
094300 ab091-Sort-Rollup-Table      section.
094400***********************************
094500*
094600     if       CR-Rup-Count < 2
094700              go to ab091-Exit
094800     end-if.
094900     perform  ab091a-Sort-One-Pass
095000              varying WS-Ix from 1 by 1 until WS-Ix >=
095010                      CR-Rup-Count.
095100*
095200 ab091-Exit.  exit section.
095300*
095400 ab091a-Sort-One-Pass         section.
095500***********************************
095600*
095700     perform  ab091b-Compare-And-Swap
095800              varying WS-Jx from 1 by 1
095900              until WS-Jx > CR-Rup-Count - WS-Ix.
096000*
096100 ab091a-Exit.  exit section.
096200*
096300 ab091b-Compare-And-Swap      section.
096400***********************************
096500*
096600     if       CR-Rup-Sort-Yr-Mo (WS-Jx)
096700            > CR-Rup-Sort-Yr-Mo (WS-Jx + 1)
096800              move CR-Rup-Entry (WS-Jx)
096900                to WS-Rup-Swap
097000              move CR-Rup-Entry (WS-Jx + 1)
097100                to CR-Rup-Entry (WS-Jx)
097200              move WS-Rup-Swap
097300                to CR-Rup-Entry (WS-Jx + 1)
097400     end-if.
097500*
097600 ab091b-Exit.  exit section.
097700*
