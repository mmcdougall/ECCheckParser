000100* SELECT for Report-Out - plain-text stats and month-rollup
000200* report lines, written by Ab090-Print-Report.
000300 select Report-Out-File  assign to "REPTOUT"
000400                          organization line sequential
000500                          file status  is CR-Rpt-Status.
000600*
