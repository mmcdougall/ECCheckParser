000100* FD for Register-In - see wscrline.cob for CR-Register-Line.
000200 fd  Register-In-File
000300     label record is standard
000400     recording mode is f.
000500 copy "wscrline.cob".
000600*
