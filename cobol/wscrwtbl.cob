000100********************************************
000200*                                          *
000300*  Per-Chunk Word Table Used By Crclust   *
000400*     (Column-Position Splitter). Loaded  *
000500*     From Successive Words-In Records Up *
000600*     To The Next Blank Line.             *
000700********************************************
000800*
000900* 11/01/90 tks - Created.
001000*
001100 01  CR-Word-Table.
001200     03  CR-Wtb-Count          binary-short unsigned value zero.
001300     03  CR-Wtb-Entry          occurs 200 times
001400                                indexed by CR-Wtb-Ix.
001500         05  CR-Wtb-Text       pic x(30).
001600         05  CR-Wtb-X0         pic 9(4)v99.
001700         05  CR-Wtb-Keep-Flag  pic x(1)   value "Y".
001800             88  Wtb-Is-Kept   value "Y".
001900         05  filler            pic x(3).
002000*
