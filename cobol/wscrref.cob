000100********************************************
000200*                                          *
000300*  Reference Tables For Crsplit           *
000400*     (Payee/Description Weighted-Vote    *
000500*     Heuristic Splitter)                 *
000600********************************************
000700*
000800* 09/11/85 crw - Created.
000900* 22/11/85 crw - Added FLOCK SAFETY and PERS to Known-Prefix after
001000*                both came back mis-split on the Nov register.
001100* 01/12/85 crw - Added RE: with the colon - plain RE alone was
001200*                catching "REGIONAL" vendors.
001300*
001400* Tables are loaded the old way - a flat list of Filler literals
001500* redefined as an Occurs array - so new words go in as one more
001600* Filler line, no Occurs count to keep in step.
001700*
001800 01  CR-Stopword-List.
001900     03  filler   pic x(14)  value "MERCHANT".
002000     03  filler   pic x(14)  value "OFFICE".
002100     03  filler   pic x(14)  value "SUPPLIES".
002200     03  filler   pic x(14)  value "EXPENSE".
002300     03  filler   pic x(14)  value "FEE".
002400     03  filler   pic x(14)  value "FEES".
002500     03  filler   pic x(14)  value "PAYMENT".
002600     03  filler   pic x(14)  value "RE".
002700     03  filler   pic x(14)  value "RE:".
002800     03  filler   pic x(14)  value "TOTAL".
002900     03  filler   pic x(14)  value "REIMBURSEMENT".
003000     03  filler   pic x(14)  value "REIMBURSE".
003100     03  filler   pic x(14)  value "PERFORMANCE".
003200     03  filler   pic x(14)  value "CONTRACT".
003300     03  filler   pic x(14)  value "RENTAL".
003400     03  filler   pic x(14)  value "PROGRAM".
003500     03  filler   pic x(14)  value "TRAINING".
003600     03  filler   pic x(14)  value "PER".
003700     03  filler   pic x(14)  value "DIEM".
003800     03  filler   pic x(14)  value "INVOICE".
003900     03  filler   pic x(14)  value "PROFESSIONAL".
004000     03  filler   pic x(14)  value "TUITION".
004100 01  CR-Stopword-Table  redefines CR-Stopword-List.
004200     03  CR-Stp-Entry   pic x(14)  occurs 22 times.
004300*
004400 01  CR-Suffix-List.
004500     03  filler   pic x(14)  value "LLP".
004600     03  filler   pic x(14)  value "LLC".
004700     03  filler   pic x(14)  value "INC".
004800     03  filler   pic x(14)  value "CORP".
004900     03  filler   pic x(14)  value "CORPORATION".
005000     03  filler   pic x(14)  value "CO".
005100     03  filler   pic x(14)  value "COMPANY".
005200     03  filler   pic x(14)  value "LTD".
005300     03  filler   pic x(14)  value "ASSOCIATES".
005400     03  filler   pic x(14)  value "SUPPLY".
005500     03  filler   pic x(14)  value "SERVICE".
005600     03  filler   pic x(14)  value "SERVICES".
005700     03  filler   pic x(14)  value "MANAGEMENT".
005800     03  filler   pic x(14)  value "ELECTRIC".
005900 01  CR-Suffix-Table  redefines CR-Suffix-List.
006000     03  CR-Sfx-Entry   pic x(14)  occurs 14 times.
006100*
006200 01  CR-Month-List.
006300     03  filler   pic x(14)  value "JAN".
006400     03  filler   pic x(14)  value "FEB".
006500     03  filler   pic x(14)  value "MAR".
006600     03  filler   pic x(14)  value "APR".
006700     03  filler   pic x(14)  value "MAY".
006800     03  filler   pic x(14)  value "JUN".
006900     03  filler   pic x(14)  value "JUL".
007000     03  filler   pic x(14)  value "AUG".
007100     03  filler   pic x(14)  value "SEP".
007200     03  filler   pic x(14)  value "OCT".
007300     03  filler   pic x(14)  value "NOV".
007400     03  filler   pic x(14)  value "DEC".
007500 01  CR-Month-Table  redefines CR-Month-List.
007600     03  CR-Mon-Entry   pic x(14)  occurs 12 times.
007700*
007800* Known-Prefix entries are multi-word vendor names that must not
007900* be split at the first stopword/suffix/etc - held as one literal
008000* per entry, compared word-for-word by Sb010-Known-Prefix.
008100*
008200 01  CR-Prefix-List.
008300     03  filler   pic x(48)  value "ALAMEDA COUNTY FIRE
008310-    " DEPARTMENT".
008400     03  filler   pic x(48)  value "BAY AREA NEWS GROUP".
008500     03  filler   pic x(48)  value "DIEGO TRUCK REPAIR".
008600     03  filler   pic x(48)  value "L.N. CURTIS & SONS".
008700     03  filler   pic x(48)  value "J & O'S COMMERCIAL TIRE
008710-    " CENTER".
008800     03  filler   pic x(48)  value "MUNICIPAL POOLING AUTHORITY".
008900     03  filler   pic x(48)  value "KAISER FOUNDATION HEALTH
008910-    " PLAN".
009000     03  filler   pic x(48)  value "EAST BAY REGIONAL COMMUNI
009010-    "CATIONS SYSTEM".
009100     03  filler   pic x(48)  value "CONTRA COSTA HEALTH SERVICES".
009200     03  filler   pic x(48)  value "GHIRARDELLI ASSOCIATES".
009300     03  filler   pic x(48)  value "FLOCK SAFETY".
009400     03  filler   pic x(48)  value "PERS".
009500 01  CR-Prefix-Table  redefines CR-Prefix-List.
009600     03  CR-Pfx-Entry   pic x(48)  occurs 12 times.
009700*
009800 77  CR-Pfx-Count       pic 99     value 12.
009900*
