000100*****************************************************************
000200*                                                                *
000300*              Payee Quadrant Layout                           *
000400*        Balanced four-way rectangle layout of the unit        *
000500*        square, weighted by each payee's disbursement total.  *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200      program-id.       crquad.
001300**
001400*    Author.           C. R. Whittaker.
001500**
001600*    Installation.     City Of El Cerrito - Finance Department.
001700**
001800*    Date-Written.     07/11/85.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.         Confidential - City Of El Cerrito Finance
002300*                      Department Internal Use Only.
002400**
002500*    Remarks.          Called by Crrgstr once the whole register
002600*                      has been scanned.  Takes the accumulated
002700*                      Payee-Table, drops zero-or-less payees,
002800*                      and lays the survivors out as nested
002900*                      rectangles of the unit square sized by
003000*                      dollar weight, writing one Quad-Rect line
003100*                      per payee to Quadtree-Out.  No true
003200*                      recursive Call is used - Qb000-Layout is
003300*                      driven off a work-stack table instead.
003400**
003500*    Called Modules.   None.
003600**
003700*-----------------------------------------------------------------
003800* Change Log.
003900*-----------------------------------------------------------------
004000* 07/11/85 crw - 1.00 Created.
004100* 15/11/85 crw - 1.01 Work stack raised 800 -> 1600 entries.
004200* 29/01/86 crw - 1.02 Drop-If-Zero-Or-Less moved ahead of the
004300*                     sort so the stack never sees a dead payee.
004400* 12/06/87 jdm - 1.03 In-Place-Partition added - was copying the
004500*                     whole subrange to a scratch table and back
004600*                     on every split; this does it with a single
004700*                     forward/backward scan and no scratch copy.
004800* 20/03/90 tks - 1.04 Percent now computed against the grand
004900*                     total actually written, not the table's
005000*                     original total, after the zero/negative
005100*                     drop.
005200* 08/09/93 tks - 1.05 Single-Survivor short circuit - a month
005300*                     with one paid vendor was looping forever
005400*                     in Qb020 trying to two-way split one item.
005500* 11/01/99 rwh - 1.06 Year-2000 fix - none needed in this
005600*                     program, logged per Finance standing
005700*                     instruction.
005800*-----------------------------------------------------------------
005900*
006000 environment             division.
006100*================================
006200*
006300 configuration           section.
006400 source-computer.        ncr-comten.
006500 object-computer.        ncr-comten.
006600 special-names.
006700     class digits        is "0" thru "9".
006800*
006900 input-output            section.
007000 file-control.
007100     copy "selcrqud.cob".
007200*
007300 data                    division.
007400*================================
007500*
007600 file                    section.
007700*
007800     copy "fdcrqud.cob".
007900*
008000 working-storage section.
008100*------------------------
008200*
008300 77  prog-name               pic x(17)  value "crquad  (1.06)".
008400*
008500 01  CR-Qud-Status          pic x(2)   value "00".
008600     88  Qud-Ok              value "00".
008700*
008800* Work-stack of pending Layout(lo,hi,x,y,w,h) calls - see
008810* Wscrquad.cob.
008900*
009000 copy "wscrquad.cob".
009100*
009200 01  WS-Swap-Rec             pic x(54)  value spaces.
009300 01  WS-Grand-Total          pic s9(13)v99  comp-3 value zero.
009400 01  WS-Rect-Count           binary-short unsigned value zero.
009500*
009600 01  WS-Work.
009700     03  WS-Ix               binary-short unsigned value zero.
009800     03  WS-Jx               binary-short unsigned value zero.
009900     03  WS-Lo               binary-short unsigned value zero.
010000     03  WS-Hi               binary-short unsigned value zero.
010100     03  WS-Split-Ix         binary-short unsigned value zero.
010200     03  WS-Left-Sum         pic s9(11)v99 comp-3 value zero.
010300     03  WS-Right-Sum        pic s9(11)v99 comp-3 value zero.
010400     03  WS-Nw-Sum           pic s9(11)v99 comp-3 value zero.
010500     03  WS-Sw-Sum           pic s9(11)v99 comp-3 value zero.
010600     03  WS-Ne-Sum           pic s9(11)v99 comp-3 value zero.
010700     03  WS-Se-Sum           pic s9(11)v99 comp-3 value zero.
010800     03  WS-Nw-Lo            binary-short unsigned value zero.
010900     03  WS-Nw-Hi            binary-short unsigned value zero.
011000     03  WS-Sw-Lo            binary-short unsigned value zero.
011100     03  WS-Sw-Hi            binary-short unsigned value zero.
011200     03  WS-Ne-Lo            binary-short unsigned value zero.
011300     03  WS-Ne-Hi            binary-short unsigned value zero.
011400     03  WS-Se-Lo            binary-short unsigned value zero.
011500     03  WS-Se-Hi            binary-short unsigned value zero.
011600     03  WS-Top-Left-H       pic v9(6)     value zero.
011700     03  WS-Top-Right-H      pic v9(6)     value zero.
011800     03  WS-Split-X          pic v9(6)     value zero.
011900     03  WS-This-Lo          binary-short unsigned value zero.
012000     03  WS-This-Hi          binary-short unsigned value zero.
012100     03  WS-This-X           pic v9(6)     value zero.
012200     03  WS-This-Y           pic v9(6)     value zero.
012300     03  WS-This-W           pic v9(6)     value zero.
012400     03  WS-This-H           pic v9(6)     value zero.
012500     03  filler              pic x(4).
012600*
012700* Alternate numeric view of the work-stack top, used only by the
012800* trace/diagnostic print that Finance asked kept in for the
012900* occasional audit of a lop-sided register.
013000*
013100 01  WS-Stk-Top-Edit redefines WS-Rect-Count.
013200     03  filler              pic 9(4)  comp.
013300*
013400 01  WS-Pct-Work             pic 9(3)v9(4)  value zero.
013500*
013600* Byte view of the grand total, used only by the trace print to
013700* lay the dollars and cents out as two fields without an edit
013710* Move.
013800*
013900 01  WS-Grand-Total-Bytes  redefines WS-Grand-Total.
014000     03  WS-Grand-Packed      pic x(8).
014100*
014200* Alternate view of the percent work area as two whole-number
014300* fields, same trace print - Finance wants the percent shown as
014400* a plain fraction, not Pic 9(3)V9(4)'s edited form.
014500*
014600 01  WS-Pct-Work-Split  redefines WS-Pct-Work.
014700     03  WS-Pct-Whole          pic 9(3).
014800     03  WS-Pct-Frac           pic 9(4).
014900*
015000 linkage section.
015100*****************
015200*
015300 copy "wscrpay.cob" replacing == CR-Payee-Table == by
015400                             == LK-Payee-Table ==.
015500*
015600 procedure division using LK-Payee-Table.
015700*================================================================
015800*
015900 qa000-Main                  section.
016000*****************************************
016100*
016200     perform  qa010-Open-Files.
016300     perform  qa020-Drop-Dead-Payees.
016400     perform  qa030-Compute-Grand-Total.
016500     if       CR-Pay-Count > zero
016600              move      1 to WS-Stk-Top
016700              move      1 to CR-Stk-Item-Lo (1)
016800              move      CR-Pay-Count to CR-Stk-Item-Hi (1)
016900              move      zero to CR-Stk-X (1) CR-Stk-Y (1)
017000              move      1     to CR-Stk-W (1) CR-Stk-H (1)
017100              perform  qb000-Pop-And-Layout until WS-Stk-Top =
017110                      zero
017200     end-if.
017300     perform  qa090-Close-Files.
017400     goback.
017500*
017600 qa000-Exit.  exit section.
017700*
017800 qa010-Open-Files            section.
017900*****************************************
018000*
018100     open     output Quadtree-Out-File.
018200     if       not Qud-Ok
018300              display "CRQUAD - OPEN QUADOUT FAILED "
018310                      CR-Qud-Status
018400              stop run
018500     end-if.
018600*
018700 qa010-Exit.  exit section.
018800*
018900 qa020-Drop-Dead-Payees      section.
019000*****************************************
019100*
019200* Physically compact the table, in place, dropping any payee
019300* whose total is zero or negative.  Survivors keep their
019400* relative order; Cr-Pay-Count is reduced to the survivor count.
019500*
019600     move     zero to WS-Jx.
019700     perform  qa020a-Keep-One-Payee
019800              varying WS-Ix from 1 by 1 until WS-Ix >
019810                      CR-Pay-Count.
019900     move     WS-Jx to CR-Pay-Count.
020000*
020100 qa020-Exit.  exit section.
020200*
020300 qa020a-Keep-One-Payee       section.
020400*****************************************
020500*
020600     if       CR-Pay-Total (WS-Ix) > zero
020700              add  1 to WS-Jx
020800              if   WS-Jx not = WS-Ix
020900                   move CR-Pay-Entry (WS-Ix) to CR-Pay-Entry
020910                           (WS-Jx)
021000              end-if
021100     end-if.
021200*
021300 qa020a-Exit.  exit section.
021400*
021500 qa030-Compute-Grand-Total   section.
021600*****************************************
021700*
021800     move     zero to WS-Grand-Total.
021900     perform  qa030a-Add-One-Payee
022000              varying WS-Ix from 1 by 1 until WS-Ix >
022010                      CR-Pay-Count.
022100*
022200 qa030-Exit.  exit section.
022300*
022400 qa030a-Add-One-Payee        section.
022500*****************************************
022600*
022700     add      CR-Pay-Total (WS-Ix) to WS-Grand-Total.
022800*
022900 qa030a-Exit.  exit section.
023000*
023100 qa090-Close-Files           section.
023200*****************************************
023300*
023400     close    Quadtree-Out-File.
023500*
023600 qa090-Exit.  exit section.
023700*
023800*-----------------------------------------------------------------
023900* Stack Pop / Layout.
024000*-----------------------------------------------------------------
024100*
024200 qb000-Pop-And-Layout        section.
024300*****************************************
024400*
024500     move     CR-Stk-Item-Lo (WS-Stk-Top) to WS-This-Lo.
024600     move     CR-Stk-Item-Hi (WS-Stk-Top) to WS-This-Hi.
024700     move     CR-Stk-X (WS-Stk-Top)       to WS-This-X.
024800     move     CR-Stk-Y (WS-Stk-Top)       to WS-This-Y.
024900     move     CR-Stk-W (WS-Stk-Top)       to WS-This-W.
025000     move     CR-Stk-H (WS-Stk-Top)       to WS-This-H.
025100     subtract 1 from WS-Stk-Top.
025200*
025300     if       WS-This-Lo >= WS-This-Hi
025400              perform  qb010-Emit-Rectangle
025500              go to qb000-Exit
025600     end-if.
025700*
025800* Two-way split the whole range to get the left/right halves,
025900* then two-way split each half - that gives the four quadrants
026000* directly, with the in-place reorder making each one a
026100* contiguous run of the table.  A half that comes out as a
026200* single item needs no further split - it IS its own NW or NE,
026300* and its SW/SE partner is simply absent (Lo > Hi marks that).
026400*
026500     move     WS-This-Lo to WS-Lo.
026600     move     WS-This-Hi to WS-Hi.
026700     perform  qc000-Two-Way-Split.
026800     move     WS-This-Lo  to WS-Jx.
026900     compute  WS-Jx = WS-Split-Ix + 1.
027000*
027100     if       WS-This-Lo < WS-Split-Ix
027200              move WS-This-Lo to WS-Lo
027300              move WS-Split-Ix to WS-Hi
027400              perform qc000-Two-Way-Split
027500              move WS-This-Lo  to WS-Nw-Lo
027600              move WS-Split-Ix to WS-Nw-Hi
027700              move WS-Left-Sum to WS-Nw-Sum
027800              compute WS-Sw-Lo = WS-Split-Ix + 1
027900              move WS-Split-Ix to WS-Jx
028000              move WS-Right-Sum to WS-Sw-Sum
028100              move WS-Hi         to WS-Sw-Hi
028200     else
028300              move WS-This-Lo to WS-Nw-Lo
028400              move WS-This-Lo to WS-Nw-Hi
028500              move CR-Pay-Total (WS-This-Lo) to WS-Nw-Sum
028600              move 1 to WS-Sw-Lo
028700              move zero to WS-Sw-Hi
028800              move zero to WS-Sw-Sum
028900     end-if.
029000*
029100     compute  WS-Jx = WS-Split-Ix + 1.
029200     if       WS-Jx < WS-This-Hi
029300              move WS-Jx        to WS-Lo
029400              move WS-This-Hi   to WS-Hi
029500              perform qc000-Two-Way-Split
029600              move WS-Jx         to WS-Ne-Lo
029700              move WS-Split-Ix   to WS-Ne-Hi
029800              move WS-Left-Sum   to WS-Ne-Sum
029900              compute WS-Se-Lo = WS-Split-Ix + 1
030000              move WS-This-Hi    to WS-Se-Hi
030100              move WS-Right-Sum  to WS-Se-Sum
030200     else
030300              move WS-Jx to WS-Ne-Lo
030400              move WS-Jx to WS-Ne-Hi
030500              move CR-Pay-Total (WS-Jx) to WS-Ne-Sum
030600              move 1 to WS-Se-Lo
030700              move zero to WS-Se-Hi
030800              move zero to WS-Se-Sum
030900     end-if.
031000*
031100* Split this box into four - NW/SW on the left, NE/SE on the
031200* right - the vertical cut weighted by dollar share on each side.
031300*
031400     compute  WS-Left-Sum  = WS-Nw-Sum + WS-Sw-Sum.
031500     compute  WS-Right-Sum = WS-Ne-Sum + WS-Se-Sum.
031600     if       WS-Left-Sum + WS-Right-Sum > zero
031700              compute WS-Split-X rounded =
031800                      WS-This-W * WS-Left-Sum
031810                      / (WS-Left-Sum + WS-Right-Sum)
031900     else
032000              compute WS-Split-X = WS-This-W / 2
032100     end-if.
032200     if       WS-Left-Sum > zero
032300              compute WS-Top-Left-H rounded = WS-Nw-Sum /
032310                      WS-Left-Sum
032400     else
032500              move   .5 to WS-Top-Left-H
032600     end-if.
032700     if       WS-Right-Sum > zero
032800              compute WS-Top-Right-H rounded = WS-Ne-Sum /
032810                      WS-Right-Sum
032900     else
033000              move   .5 to WS-Top-Right-H
033100     end-if.
033200     compute  WS-Top-Left-H  = WS-Top-Left-H  * WS-This-H.
033300     compute  WS-Top-Right-H = WS-Top-Right-H * WS-This-H.
033400*
033500* Push NW at (x, y + h - topLeftH, splitX, topLeftH); SW at
033600* (x, y, splitX, h - topLeftH); NE at (x + splitX,
033700* y + h - topRightH, w - splitX, topRightH); SE at (x + splitX,
033800* y, w - splitX, h - topRightH) - four rectangles, each one's area
033810* proportional to its quadrant's dollar share of the box it split.
033900*
034000     add      1 to WS-Stk-Top.
034100     move     WS-Nw-Lo to CR-Stk-Item-Lo (WS-Stk-Top).
034200     move     WS-Nw-Hi to CR-Stk-Item-Hi (WS-Stk-Top).
034300     move     WS-This-X to CR-Stk-X (WS-Stk-Top).
034400     compute  CR-Stk-Y (WS-Stk-Top) =
034410              WS-This-Y + WS-This-H - WS-Top-Left-H.
034500     move     WS-Split-X    to CR-Stk-W (WS-Stk-Top).
034600     move     WS-Top-Left-H to CR-Stk-H (WS-Stk-Top).
034700*
034800     if       WS-Sw-Hi >= WS-Sw-Lo
034900              add  1 to WS-Stk-Top
035000              move WS-Sw-Lo  to CR-Stk-Item-Lo (WS-Stk-Top)
035100              move WS-Sw-Hi  to CR-Stk-Item-Hi (WS-Stk-Top)
035200              move WS-This-X to CR-Stk-X (WS-Stk-Top)
035300              move WS-This-Y to CR-Stk-Y (WS-Stk-Top)
035400              move WS-Split-X to CR-Stk-W (WS-Stk-Top)
035500              compute CR-Stk-H (WS-Stk-Top) = WS-This-H -
035510                      WS-Top-Left-H
035600     end-if.
035700*
035800     add      1 to WS-Stk-Top.
035900     move     WS-Ne-Lo to CR-Stk-Item-Lo (WS-Stk-Top).
036000     move     WS-Ne-Hi to CR-Stk-Item-Hi (WS-Stk-Top).
036100     compute  CR-Stk-X (WS-Stk-Top) = WS-This-X + WS-Split-X.
036200     compute  CR-Stk-Y (WS-Stk-Top) =
036210              WS-This-Y + WS-This-H - WS-Top-Right-H.
036300     compute  CR-Stk-W (WS-Stk-Top) = WS-This-W - WS-Split-X.
036400     move     WS-Top-Right-H to CR-Stk-H (WS-Stk-Top).
036500*
036600     if       WS-Se-Hi >= WS-Se-Lo
036700              add  1 to WS-Stk-Top
036800              move WS-Se-Lo to CR-Stk-Item-Lo (WS-Stk-Top)
036900              move WS-Se-Hi to CR-Stk-Item-Hi (WS-Stk-Top)
037000              compute CR-Stk-X (WS-Stk-Top) = WS-This-X +
037010                      WS-Split-X
037100              move WS-This-Y to CR-Stk-Y (WS-Stk-Top)
037200              compute CR-Stk-W (WS-Stk-Top) = WS-This-W -
037210                      WS-Split-X
037300              compute CR-Stk-H (WS-Stk-Top) = WS-This-H -
037310                      WS-Top-Right-H
037400     end-if.
037500*
037600 qb000-Exit.  exit section.
037700*
037800 qb010-Emit-Rectangle        section.
037900*****************************************
038000*
038100     move     spaces to CR-Quad-Record.
038200     move     CR-Pay-Name (WS-This-Lo)  to CR-Qr-Payee.
038300     move     CR-Pay-Total (WS-This-Lo) to CR-Qr-Value.
038400     move     WS-This-X to CR-Qr-X.
038500     move     WS-This-Y to CR-Qr-Y.
038600     move     WS-This-W to CR-Qr-W.
038700     move     WS-This-H to CR-Qr-H.
038800     if       WS-Grand-Total > zero
038900              compute WS-Pct-Work rounded =
039000                      CR-Pay-Total (WS-This-Lo) * 100 /
039010                              WS-Grand-Total
039100     else
039200              move   zero to WS-Pct-Work
039300     end-if.
039400     move     WS-Pct-Work to CR-Qr-Percent.
039500     perform  qb020-Write-Rect.
039600     add      1 to WS-Rect-Count.
039700*
039800 qb010-Exit.  exit section.
039900*
040000 qb020-Write-Rect            section.
040100*****************************************
040200*
040300     move     spaces to CR-Quad-Out-Line.
040400     string   CR-Qr-Payee       delimited by size
040500              "|"                delimited by size
040600              CR-Qr-Value        delimited by size
040700              "|"                delimited by size
040800              CR-Qr-X            delimited by size
040900              "|"                delimited by size
041000              CR-Qr-Y            delimited by size
041100              "|"                delimited by size
041200              CR-Qr-W            delimited by size
041300              "|"                delimited by size
041400              CR-Qr-H            delimited by size
041500              "|"                delimited by size
041600              CR-Qr-Percent      delimited by size
041700              into CR-Quad-Out-Line
041800     end-string.
041900     write    CR-Quad-Out-Line.
042000*
042100 qb020-Exit.  exit section.
042200*
042300*-----------------------------------------------------------------
042400* Two-Way Split, In Place Over Ws-Lo .. Ws-Hi.
042500*-----------------------------------------------------------------
042600*
042700 qc000-Two-Way-Split         section.
042800*****************************************
042900*
043000     perform  qc010-Sort-Range-Descending.
043100     perform  qc020-Assign-Sides.
043200     perform  qc030-Partition-Range.
043300*
043400 qc000-Exit.  exit section.
043500*
043600 qc010-Sort-Range-Descending section.
043700*****************************************
043800*
043900* Plain insertion sort - same idiom as Crrgstr's Ab091 rollup
044000* sort.  Subranges here rarely exceed a few dozen entries so the
044100* n-squared cost is not a concern.
044200*
044300     perform  qc010a-Sift-One-Entry
044400              varying WS-Ix from WS-Lo + 1 by 1 until WS-Ix >
044410                      WS-Hi.
044500*
044600 qc010-Exit.  exit section.
044700*
044800 qc010a-Sift-One-Entry       section.
044900*****************************************
045000*
045100     move     WS-Ix to WS-Jx.
045200     perform  qc010b-Sift-One-Step
045300              until WS-Jx <= WS-Lo
045400              or CR-Pay-Total (WS-Jx - 1) >= CR-Pay-Total (WS-Jx).
045500*
045600 qc010a-Exit.  exit section.
045700*
045800 qc010b-Sift-One-Step        section.
045900*****************************************
046000*
046100     move     CR-Pay-Entry (WS-Jx)     to WS-Swap-Rec.
046200     move     CR-Pay-Entry (WS-Jx - 1) to CR-Pay-Entry (WS-Jx).
046300     move     WS-Swap-Rec              to CR-Pay-Entry (WS-Jx -
046310             1).
046400     subtract 1 from WS-Jx.
046500*
046600 qc010b-Exit.  exit section.
046700*
046800 qc020-Assign-Sides          section.
046900*****************************************
047000*
047100* Greedy two-way split - the payees in this range are already in
047200* weight-descending order across Ws-Lo .. Ws-Hi.  The decision
047300* for each position is recorded in Cr-Pay-Kept-Flag, borrowed
047400* for this purpose since by this point in the run every entry
047500* still present is already known-kept ("Y"); "L"/"R" overwrite
047600* it for the life of this one split and are not looked at again.
047700*
047800     move     zero to WS-Left-Sum WS-Right-Sum.
047900     perform  qc020a-Assign-One-Side
048000              varying WS-Ix from WS-Lo by 1 until WS-Ix > WS-Hi.
048100*
048200 qc020-Exit.  exit section.
048300*
048400 qc020a-Assign-One-Side      section.
048500*****************************************
048600*
048700     if       WS-Left-Sum <= WS-Right-Sum
048800              move "L" to CR-Pay-Kept-Flag (WS-Ix)
048900              add  CR-Pay-Total (WS-Ix) to WS-Left-Sum
049000     else
049100              move "R" to CR-Pay-Kept-Flag (WS-Ix)
049200              add  CR-Pay-Total (WS-Ix) to WS-Right-Sum
049300     end-if.
049400*
049500 qc020a-Exit.  exit section.
049600*
049700 qc030-Partition-Range       section.
049800*****************************************
049900*
050000* Stable partition in place - walk forward from Ws-Lo looking
050100* for the first "R"; walk backward from Ws-Hi looking for the
050200* last "L" ahead of it; swap; repeat until the pointers cross.
050300* This is not quite a textbook stable partition (it can reorder
050400* items within a side) but side order does not matter to Qb000,
050500* only side membership and the two sums already captured above.
050600*
050700     move     WS-Lo to WS-Ix.
050800     move     WS-Hi to WS-Jx.
050900     perform  qc030a-Partition-Step until WS-Ix >= WS-Jx.
051000*
051100* Ws-Ix now sits at the first "R" entry (or one past Ws-Hi if the
051200* whole range came out "L") - that minus one is the split point.
051300*
051400     perform  qc030d-Scan-To-First-R
051500              until WS-Ix > WS-Hi or CR-Pay-Kept-Flag (WS-Ix) =
051510                      "R".
051600     compute  WS-Split-Ix = WS-Ix - 1.
051700     if       WS-Split-Ix < WS-Lo
051800              move WS-Lo to WS-Split-Ix
051900     end-if.
052000*
052100* Restore the Kept-Flag to "Y" now that side membership has been
052200* consumed into the physical ordering - a later split over a
052300* different subrange must not see a stale "L"/"R" here.
052400*
052500     perform  qc030e-Restore-Flag
052600              varying WS-Ix from WS-Lo by 1 until WS-Ix > WS-Hi.
052700*
052800 qc030-Exit.  exit section.
052900*
053000 qc030a-Partition-Step       section.
053100*****************************************
053200*
053300     perform  qc030b-Scan-Forward
053400              until WS-Ix >= WS-Jx or CR-Pay-Kept-Flag (WS-Ix) =
053410                      "R".
053500     perform  qc030c-Scan-Backward
053600              until WS-Jx <= WS-Ix or CR-Pay-Kept-Flag (WS-Jx) =
053610                      "L".
053700     if       WS-Ix < WS-Jx
053800              move CR-Pay-Entry (WS-Ix) to WS-Swap-Rec
053900              move CR-Pay-Entry (WS-Jx) to CR-Pay-Entry (WS-Ix)
054000              move WS-Swap-Rec          to CR-Pay-Entry (WS-Jx)
054100              add  1 to WS-Ix
054200              subtract 1 from WS-Jx
054300     end-if.
054400*
054500 qc030a-Exit.  exit section.
054600*
054700 qc030b-Scan-Forward         section.
054800*****************************************
054900*
055000     add      1 to WS-Ix.
055100*
055200 qc030b-Exit.  exit section.
055300*
055400 qc030c-Scan-Backward        section.
055500*****************************************
055600*
055700     subtract 1 from WS-Jx.
055800*
055900 qc030c-Exit.  exit section.
056000*
056100 qc030d-Scan-To-First-R      section.
056200*****************************************
056300*
056400     add      1 to WS-Ix.
056500*
056600 qc030d-Exit.  exit section.
056700*
056800 qc030e-Restore-Flag         section.
056900*****************************************
057000*
057100     move     "Y" to CR-Pay-Kept-Flag (WS-Ix).
057200*
057300 qc030e-Exit.  exit section.
057400*
