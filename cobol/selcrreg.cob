000100* SELECT for Register-In - raw text of the monthly Payment
000200* Register, one line per record, read sequentially only.
000300 select Register-In-File  assign to "REGIN"
000400                           organization line sequential
000500                           file status  is CR-Reg-Status.
000600*
