000100********************************************
000200*                                          *
000300*  Record Definition For Register-In File *
000400*     Raw text lines of the monthly       *
000500*     Payment Register, as printed.       *
000600*     No key - read sequentially.         *
000700********************************************
000800*  File size 120 bytes.
000900*
001000* 04/11/85 crw - Created.
001100* 19/11/85 crw - Widened from 100 to 120 - Dec register had longer
001200*                continuation lines with long vendor names.
001300*
001400 01  CR-Register-Line.
001500     03  CR-Line-Text          pic x(120).
001600*
001700* Alternate view used by Ab020-Classify-Line to test for the
001800* "From Payment Date: ... - To Payment Date: ..." section header
001900* without re-unstringing the whole 120 bytes each time.
002000*
002100 01  CR-Line-As-Section  redefines CR-Register-Line.
002200     03  CR-Sec-Lead           pic x(20).
002300     03  CR-Sec-Rest           pic x(100).
002400*
002500* Alternate view used to peel off the leading digits of a
002600* row-start line (Check or EFT number) before the date token.
002700*
002800 01  CR-Line-As-Row-Start  redefines CR-Register-Line.
002900     03  CR-Row-Number-Txt     pic x(7).
003000     03  filler                pic x(1).
003100     03  CR-Row-Date-Txt       pic x(10).
003200     03  filler                pic x(102).
003300*
